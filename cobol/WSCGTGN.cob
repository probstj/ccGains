000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR CAPITAL-GAINS DETAIL       *
000400*        (GAINSCSV) FILE - GNS PREFIX                *
000500*   ONE RECORD WRITTEN PER BAG CONSUMED IN A PAY      *
000600*****************************************************
000700*  FILE IS LINE SEQUENTIAL - MACHINE READABLE EXPORT
000800*  OF THE SAME DETAIL LINES CG900 PRINTS.  MODELLED
000900*  ON WSPYCHK - A SMALL FIXED "ONE EVENT" RECORD.
001000*
001100* 09/08/84 VBC - CREATED.
001200* 23/11/98 VBC - Y2K.  DATE FIELDS WIDENED TO MATCH
001300*                WSCGTTR.
001400* 02/09/14 VBC - 2.00 CGG-KIND VALUE "EXCHANGE FEE"
001500*                ADDED FOR CRYPTO-TO-CRYPTO TRADES.
001600* 08/02/18 RKS - 2.01 CGG-SHORT-TERM MOVED BEFORE THE
001700*                MONEY FIELDS SO CG900 CAN TEST IT
001800*                WITHOUT UNPACKING COST/PROCEEDS.
001900*
002000 01  CGG-GAINS-RECORD.
002100     03  CGG-KIND            PIC X(14).
002200*        "SALE","WITHDRAWAL FEE","DEPOSIT FEE",
002300*        "EXCHANGE FEE"
002400     03  CGG-SELL-DATE       PIC 9(14).
002500     03  CGG-BAG-DATE        PIC 9(14).
002600     03  CGG-CURRENCY        PIC X(06).
002700     03  CGG-SHORT-TERM      PIC X(01).
002800         88  CGG-IS-SHORT-TERM   VALUE "Y".
002900         88  CGG-IS-LONG-TERM    VALUE "N".
003000     03  CGG-AMOUNT          PIC 9(10)V9(08).
003100     03  CGG-COST            PIC S9(10)V9(08).
003200     03  CGG-PROCEEDS        PIC S9(10)V9(08).
003300     03  CGG-PROFIT          PIC S9(10)V9(08).
003400     03  FILLER              PIC X(08).
