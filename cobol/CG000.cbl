000100*****************************************************
000200*                                                   *
000300*   CAPITAL GAINS - START OF DAY / TRADE PREPARATION *
000400*                                                   *
000500*****************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              CG000.
001100*
001200 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001300*
001400 INSTALLATION.            APPLEWOOD COMPUTERS.
001500*
001600 DATE-WRITTEN.            14/03/84.
001700*
001800 DATE-COMPILED.
001900*
002000 SECURITY.                COPYRIGHT (C) 1984-2026 AND
002100                           LATER, VINCENT BRYAN COEN.
002200                           DISTRIBUTED UNDER THE GNU
002300                           GENERAL PUBLIC LICENSE.  SEE
002400                           THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.             CAPITAL GAINS SUITE - START
002700*                         OF DAY.  READS THE RAW TRADE
002800*                         HISTORY, NORMALIZES EACH
002900*                         RECORD, SORTS IT INTO DATE
003000*                         ORDER AND (OPTIONALLY) PAIRS
003100*                         WITHDRAWALS TO DEPOSITS TO
003200*                         PICK UP MISSING TRANSFER FEES
003300*                         BEFORE CG100 RUNS THE FIFO
003400*                         BAG ENGINE OVER THE RESULT.
003500*
003600*    VERSION.             SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.      NONE.
003900*
004000*    FILES USED.
004100*                         CGPARAM.  RUN PARAMETERS.
004200*                         TRADES.   RAW TRADE HISTORY.
004300*                         CGSRTTRD. SORTED, NORMALIZED
004400*                                   TRADE WORK FILE.
004500*
004600*    ERROR MESSAGES USED.
004700*                         CG001 - CG009.
004800*
004900* CHANGES:
005000* 14/03/84 VBC -        CREATED - CAPITAL GAINS ON
005100*                       LISTED STOCK, FIFO, ORIGINALLY
005200*                       CALLED SL000 BEFORE THE SUITE
005300*                       WAS SPLIT OUT OF SALES LEDGER.
005400* 19/07/86 VBC -        ADDED THE MISSING-TRANSFER-FEE
005500*                       MATCHING PASS FOR CERTIFICATED
005600*                       STOCK RE-REGISTRATIONS.
005700* 09/02/91 DPW -        SORT KEY TIE-BREAK ADDED SO A
005800*                       SAME-DAY DEPOSIT NEVER JUMPS A
005900*                       WITHDRAWAL IN THE BAG WALK.
006000* 23/11/98 VBC - Y2K.   ALL DATE-TIME FIELDS WIDENED TO
006100                                                    CG000A
006200*                       CCYY. RE-TESTED OVER CENTURY.
006300                                                    CG000B
006400* 14/10/13 VBC -        RENAMED SL000 TO CG000 WITH THE
006500*                       REST OF THE SUITE.
006600* 08/07/14 VBC - 2.00   RE-PURPOSED FOR DIGITAL CURRENCY
006700                                                    CG000C
006800*                       TRADES - CGT-KIND, EXCHANGE AND
006900*                       COMMENT FIELDS ADOPTED FROM THE
007000*                       WSCGTTR LAYOUT.
007300* 19/03/19 RKS - 2.01   CGP-FEE-MATCH-SW DEFAULT CHANGED
007400                                                    CG000D
007500*                       FROM "N" TO "Y" AFTER GH-119 -
007600*                       TOO MANY MISSED TRANSFER FEES.
007700* 02/03/26 VBC - 2.02   AA200 TIGHTENED - FEE CURRENCY
007800*                       MATCHING NEITHER SIDE IS NOW A
007900*                       HARD ABORT, NOT A WARNING.
007950* 09/08/26 VBC - 2.03   FILE-CONTROL NOW ASSIGNS OFF
007960*                       CG-FILE-DEFS (COPY WSCGFIL) SO
007970*                       THE ASSIGN-NAMES LIVE IN ONE
007980*                       PLACE FOR ALL THREE PROGRAMS,
007985*                       NOT HARD-CODED PER SELECT
007990*                       (RQ-CGT-059).  SOURCE ALSO
007992*                       RESEQUENCED - THE COMMENT
007994*                       INDICATOR HAD DRIFTED TO COL 13.
008000*
008100****************************************************
008200*
008300* COPYRIGHT NOTICE.
008400* ****************
008500*
008600* THIS PROGRAM IS PART OF THE CAPITAL GAINS SUITE
008700* AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2026.
008800*
008900* FREE SOFTWARE - REDISTRIBUTE AND/OR MODIFY UNDER
009000* THE GNU GENERAL PUBLIC LICENSE, VERSION 3 OR
009100* LATER, AS PUBLISHED BY THE FREE SOFTWARE FOUNDN.
009200*
009300* DISTRIBUTED IN THE HOPE IT WILL BE USEFUL, BUT
009400* WITHOUT ANY WARRANTY - WITHOUT EVEN THE IMPLIED
009500* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
009600* PARTICULAR PURPOSE.  SEE THE GPL FOR DETAILS.
009700*
009800****************************************************
009900*
010000 ENVIRONMENT              DIVISION.
010100*================================
010200*
010300 CONFIGURATION            SECTION.
010400*
010500 SOURCE-COMPUTER.         GENERIC-PC.
010600 OBJECT-COMPUTER.         GENERIC-PC.
010700 SPECIAL-NAMES.
010800     C01 IS TOP-OF-FORM.
010900*
011000 INPUT-OUTPUT              SECTION.
011100 FILE-CONTROL.
011200*
011300     SELECT CG-PARAM-FILE  ASSIGN TO CG-FILE-PARAM
011400            ORGANIZATION IS RELATIVE
011500            ACCESS MODE  IS RANDOM
011600            RELATIVE KEY IS WS-RRN
011700            FILE STATUS  IS WS-PARAM-STATUS.
011800*
011900     SELECT TRADES-FILE    ASSIGN TO CG-FILE-TRADES
012000            ORGANIZATION IS LINE SEQUENTIAL
012100            FILE STATUS  IS WS-TRADES-STATUS.
012200*
012300     SELECT SRT-TRADES-FILE ASSIGN TO CG-FILE-SRT-TRADES
012400            ORGANIZATION IS LINE SEQUENTIAL
012500            FILE STATUS  IS WS-SRT-STATUS.
012600*
012700 DATA                     DIVISION.
012800*================================
012900*
013000 FILE SECTION.
013100*
013200 FD  CG-PARAM-FILE.
013300 COPY WSCGTPM.
013400*
013500 FD  TRADES-FILE
013600     RECORD CONTAINS 140 CHARACTERS.
013700 COPY WSCGTTR.
013800*
013900 FD  SRT-TRADES-FILE
014000     RECORD CONTAINS 140 CHARACTERS.
014100 01  SRT-TRADE-RECORD      PIC X(140).
014200*
014300 WORKING-STORAGE SECTION.
014400*-----------------------
014500 77  PROG-NAME              PIC X(20)  VALUE
014600                             "CG000 (2.03)".
014700*
014750 COPY WSCGFIL.
014800 01  WS-DATA.
014900     03  WS-PARAM-STATUS     PIC XX     VALUE ZERO.
015000     03  WS-TRADES-STATUS    PIC XX     VALUE ZERO.
015100     03  WS-SRT-STATUS       PIC XX     VALUE ZERO.
015200     03  WS-RRN              PIC 9(04)  COMP VALUE 1.
015300     03  WS-EOF-SW           PIC X      VALUE "N".
015400         88  WS-EOF                     VALUE "Y".
015500     03  WS-SHIFT-DONE-SW    PIC X      VALUE "N".
015600     03  WS-RECS-IN          PIC 9(06)  COMP VALUE ZERO.
015700     03  WS-RECS-OUT         PIC 9(06)  COMP VALUE ZERO.
015800     03  WS-UNMATCHED-CNT    PIC 9(06)  COMP VALUE ZERO.
015900     03  WS-DEP-CNT          PIC 9(06)  COMP VALUE ZERO.
016000     03  WS-TRD-IDX2         PIC 9(06)  COMP VALUE ZERO.
016100     03  WS-TRD-IDX3         PIC 9(06)  COMP VALUE ZERO.
016200     03  WS-FND-IDX          PIC 9(06)  COMP VALUE ZERO.
016300     03  WS-NET-WDRL-AMT     PIC S9(10)V9(08) VALUE ZERO.
016400     03  WS-DIFF-AMT         PIC S9(10)V9(08) VALUE ZERO.
016500     03  FILLER              PIC X(04).
016600*
016700 01  CG-TRADE-WORK-TABLE.
016800     03  CG-TRD-COUNT        PIC 9(06)  COMP VALUE ZERO.
016900     03  CG-TRD-ENTRY OCCURS 1 TO 20000 TIMES
017000                       DEPENDING ON CG-TRD-COUNT
017100                       INDEXED BY CGTW-IDX.
017200         05  CGTW-KIND       PIC X(12).
017300         05  CGTW-DATE-TIME  PIC 9(14).
017400         05  CGTW-BUY-CUR    PIC X(06).
017500         05  CGTW-BUY-AMT    PIC S9(10)V9(08).
017600         05  CGTW-SELL-CUR   PIC X(06).
017700         05  CGTW-SELL-AMT   PIC S9(10)V9(08).
017800         05  CGTW-FEE-CUR    PIC X(06).
017900         05  CGTW-FEE-AMT    PIC S9(10)V9(08).
018000         05  CGTW-EXCHANGE   PIC X(16).
018100         05  CGTW-COMMENT    PIC X(20).
018200         05  CGTW-DEP-FLAG   PIC 9      VALUE ZERO.
018300             88  CGTW-IS-DEPOSIT         VALUE 1.
018400         05  CGTW-MATCH-SW   PIC X      VALUE "N".
018500             88  CGTW-MATCHED            VALUE "Y".
018600         05  FILLER          PIC X(05).
018700*
018800 01  WS-TRD-HOLD.
018900     03  WSH-KIND            PIC X(12).
019000     03  WSH-DATE-TIME       PIC 9(14).
019100     03  WSH-BUY-CUR         PIC X(06).
019200     03  WSH-BUY-AMT         PIC S9(10)V9(08).
019300     03  WSH-SELL-CUR        PIC X(06).
019400     03  WSH-SELL-AMT        PIC S9(10)V9(08).
019500     03  WSH-FEE-CUR         PIC X(06).
019600     03  WSH-FEE-AMT         PIC S9(10)V9(08).
019700     03  WSH-EXCHANGE        PIC X(16).
019800     03  WSH-COMMENT         PIC X(20).
019900     03  WSH-DEP-FLAG        PIC 9.
020000     03  WSH-MATCH-SW        PIC X.
020100     03  FILLER              PIC X(05).
020200*
020300* REDEFINES 1 OF 3 - LETS AA200 EYEBALL THE HELD
020400* RECORD'S TIMESTAMP AS CCYY/MM/DD HH:MM:SS COMPONENTS
020500* WHEN AN ERROR MESSAGE NEEDS TO SHOW IT.
020600*
020700 01  WS-TRD-HOLD-DATE-VIEW REDEFINES WS-TRD-HOLD.
020800     03  WSHD-DATE.
020900         05  WSHD-CCYY       PIC 9(04).
021000         05  WSHD-MM         PIC 9(02).
021100         05  WSHD-DD         PIC 9(02).
021200         05  WSHD-HH         PIC 9(02).
021300         05  WSHD-MN         PIC 9(02).
021400         05  WSHD-SS         PIC 9(02).
021500     03  FILLER              PIC X(127).
021600*
021700 01  ERROR-MESSAGES.
021800     03  CG001   PIC X(46) VALUE
021900         "CG001 PARAMETER FILE MISSING OR UNREADABLE -".
022000     03  CG002   PIC X(48) VALUE
022100         "CG002 TRADE FILE NOT FOUND OR EMPTY - ABORTING.".
022200     03  CG003   PIC X(40) VALUE
022300         "CG003 BOTH BUY AND SELL AMOUNTS NEGATIVE".
022400     03  CG004   PIC X(44) VALUE
022500         "CG004 FEE CURRENCY MATCHES NEITHER BUY NOR".
022600     03  CG005   PIC X(43) VALUE
022700         "CG005 SELL AMOUNT NEGATIVE ON SORTED ENTRY".
022800     03  CG006   PIC X(46) VALUE
022900         "CG006 WITHDRAWAL SHORT OF MATCHING DEPOSIT -".
023000     03  CG007   PIC X(44) VALUE
023100         "CG007 WITHDRAWAL FEE CCY NOT WITHDRAWN CCY -".
023200     03  CG008   PIC X(38) VALUE
023300         "CG008 TRADE WORK TABLE FULL - INCREASE".
023400     03  CG009   PIC X(30) VALUE
023500         "CG009 UNMATCHED WITHDRAWALS =".
023600     03  FILLER  PIC X(10) VALUE SPACES.
023700*
023800 PROCEDURE DIVISION.
023900*
024000 AA000-MAIN                SECTION.
024100*********************************
024200*
024300     PERFORM AA050-OPEN-FILES     THRU AA050-EXIT.
024400     PERFORM AA100-LOAD-TRADES    THRU AA100-EXIT.
024500     PERFORM AA300-SORT-TRADES    THRU AA300-EXIT.
024600     IF CGP-FEE-MATCH-ON
024700         PERFORM AA400-MATCH-WITHDRAWAL-FEES
024800                                    THRU AA400-EXIT
024900     END-IF.
025000     PERFORM AA500-WRITE-SORTED-FILE
025100                                    THRU AA500-EXIT.
025200     PERFORM AA900-CLOSE-FILES    THRU AA900-EXIT.
025300     DISPLAY "CG000 - TRADES READ    = " WS-RECS-IN.
025400     DISPLAY "CG000 - TRADES WRITTEN = " WS-RECS-OUT.
025500     IF CGP-FEE-MATCH-ON
025600         DISPLAY CG009 " " WS-UNMATCHED-CNT
025700     END-IF.
025800     GOBACK.
025900*
026000 AA000-EXIT.
026100     EXIT.
026200*
026300 AA050-OPEN-FILES           SECTION.
026400*********************************
026500*
026600     OPEN INPUT CG-PARAM-FILE.
026700     IF WS-PARAM-STATUS NOT = "00"
026800         DISPLAY CG001 WS-PARAM-STATUS
026900         MOVE "Y" TO CGP-FEE-MATCH-SW
027000         GO TO AA050-EXIT
027100     END-IF.
027200     MOVE 1 TO WS-RRN.
027300     READ CG-PARAM-FILE
027400         INVALID KEY
027500             DISPLAY CG001 " INVALID KEY"
027600     END-READ.
027700     CLOSE CG-PARAM-FILE.
027800*
027900     OPEN INPUT TRADES-FILE.
028000     IF WS-TRADES-STATUS NOT = "00"
028100         DISPLAY CG002 WS-TRADES-STATUS
028200         MOVE 16 TO RETURN-CODE
028300         GOBACK
028400     END-IF.
028500*
028600     OPEN OUTPUT SRT-TRADES-FILE.
028700*
028800 AA050-EXIT.
028900     EXIT.
029000*
029100 AA100-LOAD-TRADES          SECTION.
029200*********************************
029300*  READS TRADES SEQUENTIALLY, SKIPS BLANK/HEADER LINES
029400*  (RECOGNISED BY A BLANK CGT-KIND), NORMALIZES EACH
029500*  ONE AND APPENDS IT TO CG-TRADE-WORK-TABLE.
029600*
029700     PERFORM AA110-READ-ONE-TRADE THRU AA110-EXIT
029800         UNTIL WS-EOF.
029900*
030000 AA100-EXIT.
030100     EXIT.
030200*
030300 AA110-READ-ONE-TRADE.
030400*
030500     READ TRADES-FILE
030600         AT END
030700             MOVE "Y" TO WS-EOF-SW
030800             GO TO AA110-EXIT
030900     END-READ.
031000     IF WS-TRADES-STATUS NOT = "00"
031100         MOVE "Y" TO WS-EOF-SW
031200         GO TO AA110-EXIT
031300     END-IF.
031400     IF CGT-KIND OF CGT-TRADE-RECORD = SPACES
031500         GO TO AA110-EXIT
031600     END-IF.
031700     ADD 1 TO WS-RECS-IN.
031800     PERFORM AA200-NORMALIZE-TRADE THRU AA200-EXIT.
031900*
032000 AA110-EXIT.
032100     EXIT.
032200*
032300 AA200-NORMALIZE-TRADE      SECTION.
032400*********************************
032500*  SIGN RULES, BUY/SELL SWAP AND FEE-CURRENCY DEFAULT
032600*  ON THE RECORD JUST READ INTO CGT-TRADE-RECORD.
032700*
032800     IF CGT-BUY-AMT < ZERO AND CGT-SELL-AMT < ZERO
032900         DISPLAY CG003 " " CGT-DATE-TIME
033000         GO TO AA200-EXIT
033100     END-IF.
033200*
033300     IF CGT-BUY-AMT < ZERO
033400         MOVE CGT-SELL-CUR   TO WSH-BUY-CUR
033500         MOVE CGT-SELL-AMT   TO WSH-BUY-AMT
033600         COMPUTE WSH-SELL-AMT = CGT-BUY-AMT * -1
033700         MOVE CGT-BUY-CUR    TO WSH-SELL-CUR
033800         MOVE WSH-BUY-CUR    TO CGT-BUY-CUR
033900         MOVE WSH-BUY-AMT    TO CGT-BUY-AMT
034000         MOVE WSH-SELL-CUR   TO CGT-SELL-CUR
034100         MOVE WSH-SELL-AMT   TO CGT-SELL-AMT
034200     ELSE
034300         IF CGT-SELL-AMT < ZERO
034400             COMPUTE CGT-SELL-AMT = CGT-SELL-AMT * -1
034500         END-IF
034600     END-IF.
034700*
034800     IF CGT-FEE-AMT < ZERO
034900         COMPUTE CGT-FEE-AMT = CGT-FEE-AMT * -1
035000     END-IF.
035100*
035200     IF CGT-FEE-AMT = ZERO
035300         IF CGT-FEE-CUR NOT = CGT-SELL-CUR
035400              AND CGT-BUY-CUR NOT = SPACES
035500             MOVE CGT-BUY-CUR  TO CGT-FEE-CUR
035600         ELSE
035700             MOVE CGT-SELL-CUR TO CGT-FEE-CUR
035800         END-IF
035900     ELSE
036000         IF CGT-FEE-CUR NOT = CGT-BUY-CUR
036100              AND CGT-FEE-CUR NOT = CGT-SELL-CUR
036200             DISPLAY CG004 " " CGT-DATE-TIME
036300             GO TO AA200-EXIT
036400         END-IF
036500     END-IF.
036600*
036700     IF CG-TRD-COUNT NOT < 20000
036800         DISPLAY CG008 " " CGT-DATE-TIME
036900         GO TO AA200-EXIT
037000     END-IF.
037100     ADD 1 TO CG-TRD-COUNT.
037200     SET CGTW-IDX TO CG-TRD-COUNT.
037300     MOVE CGT-KIND        TO CGTW-KIND (CGTW-IDX).
037400     MOVE CGT-DATE-TIME   TO CGTW-DATE-TIME (CGTW-IDX).
037500     MOVE CGT-BUY-CUR     TO CGTW-BUY-CUR (CGTW-IDX).
037600     MOVE CGT-BUY-AMT     TO CGTW-BUY-AMT (CGTW-IDX).
037700     MOVE CGT-SELL-CUR    TO CGTW-SELL-CUR (CGTW-IDX).
037800     MOVE CGT-SELL-AMT    TO CGTW-SELL-AMT (CGTW-IDX).
037900     MOVE CGT-FEE-CUR     TO CGTW-FEE-CUR (CGTW-IDX).
038000     MOVE CGT-FEE-AMT     TO CGTW-FEE-AMT (CGTW-IDX).
038100     MOVE CGT-EXCHANGE    TO CGTW-EXCHANGE (CGTW-IDX).
038200     MOVE CGT-COMMENT     TO CGTW-COMMENT (CGTW-IDX).
038300     MOVE "N"             TO CGTW-MATCH-SW (CGTW-IDX).
038400     MOVE ZERO            TO CGTW-DEP-FLAG (CGTW-IDX).
038500     IF CGT-BUY-AMT > ZERO
038600        AND (CGT-SELL-CUR = SPACES OR CGT-SELL-AMT = ZERO)
038700         MOVE 1 TO CGTW-DEP-FLAG (CGTW-IDX)
038800         ADD 1 TO WS-DEP-CNT
038900     END-IF.
039000*
039100 AA200-EXIT.
039200     EXIT.
039300*
039400 AA300-SORT-TRADES          SECTION.
039500*********************************
039600*  STRAIGHT INSERTION SORT ON (DATE-TIME, DEP-FLAG) -
039700*  NO SORT VERB IS USED IN THIS SUITE, THE TABLE IS
039800*  SMALL ENOUGH FOR A DAY'S TRADE HISTORY.
039900*
040000     IF CG-TRD-COUNT < 2
040100         GO TO AA300-EXIT
040200     END-IF.
040300     PERFORM AA310-INSERT-ONE THRU AA310-EXIT
040400         VARYING CGTW-IDX FROM 2 BY 1
040500         UNTIL CGTW-IDX > CG-TRD-COUNT.
040600*
040700 AA300-EXIT.
040800     EXIT.
040900*
041000 AA310-INSERT-ONE.
041100*
041200     MOVE CGTW-KIND      (CGTW-IDX) TO WSH-KIND.
041300     MOVE CGTW-DATE-TIME (CGTW-IDX) TO WSH-DATE-TIME.
041400     MOVE CGTW-BUY-CUR   (CGTW-IDX) TO WSH-BUY-CUR.
041500     MOVE CGTW-BUY-AMT   (CGTW-IDX) TO WSH-BUY-AMT.
041600     MOVE CGTW-SELL-CUR  (CGTW-IDX) TO WSH-SELL-CUR.
041700     MOVE CGTW-SELL-AMT  (CGTW-IDX) TO WSH-SELL-AMT.
041800     MOVE CGTW-FEE-CUR   (CGTW-IDX) TO WSH-FEE-CUR.
041900     MOVE CGTW-FEE-AMT   (CGTW-IDX) TO WSH-FEE-AMT.
042000     MOVE CGTW-EXCHANGE  (CGTW-IDX) TO WSH-EXCHANGE.
042100     MOVE CGTW-COMMENT   (CGTW-IDX) TO WSH-COMMENT.
042200     MOVE CGTW-DEP-FLAG  (CGTW-IDX) TO WSH-DEP-FLAG.
042300     MOVE CGTW-MATCH-SW  (CGTW-IDX) TO WSH-MATCH-SW.
042400     SET WS-TRD-IDX2 TO CGTW-IDX.
042500     MOVE "N" TO WS-SHIFT-DONE-SW.
042600     PERFORM AA320-SHIFT-LARGER THRU AA320-EXIT
042700         UNTIL WS-TRD-IDX2 < 2
042800            OR WS-SHIFT-DONE-SW = "Y".
042900     MOVE WSH-KIND       TO CGTW-KIND      (WS-TRD-IDX2).
043000     MOVE WSH-DATE-TIME  TO CGTW-DATE-TIME (WS-TRD-IDX2).
043100     MOVE WSH-BUY-CUR    TO CGTW-BUY-CUR   (WS-TRD-IDX2).
043200     MOVE WSH-BUY-AMT    TO CGTW-BUY-AMT   (WS-TRD-IDX2).
043300     MOVE WSH-SELL-CUR   TO CGTW-SELL-CUR  (WS-TRD-IDX2).
043400     MOVE WSH-SELL-AMT   TO CGTW-SELL-AMT  (WS-TRD-IDX2).
043500     MOVE WSH-FEE-CUR    TO CGTW-FEE-CUR   (WS-TRD-IDX2).
043600     MOVE WSH-FEE-AMT    TO CGTW-FEE-AMT   (WS-TRD-IDX2).
043700     MOVE WSH-EXCHANGE   TO CGTW-EXCHANGE  (WS-TRD-IDX2).
043800     MOVE WSH-COMMENT    TO CGTW-COMMENT   (WS-TRD-IDX2).
043900     MOVE WSH-DEP-FLAG   TO CGTW-DEP-FLAG  (WS-TRD-IDX2).
044000     MOVE WSH-MATCH-SW   TO CGTW-MATCH-SW  (WS-TRD-IDX2).
044100*
044200 AA310-EXIT.
044300     EXIT.
044400*
044500 AA320-SHIFT-LARGER.
044600*
044700     SUBTRACT 1 FROM WS-TRD-IDX2 GIVING WS-TRD-IDX3.
044800     SET CGTW-IDX TO WS-TRD-IDX3.
044900     IF CGTW-DATE-TIME (CGTW-IDX) > WSH-DATE-TIME
045000         PERFORM AA330-SHIFT-ONE-RIGHT
045100         SET WS-TRD-IDX2 TO WS-TRD-IDX3
045200     ELSE
045300         IF CGTW-DATE-TIME (CGTW-IDX) = WSH-DATE-TIME
045400            AND CGTW-DEP-FLAG (CGTW-IDX) > WSH-DEP-FLAG
045500             PERFORM AA330-SHIFT-ONE-RIGHT
045600             SET WS-TRD-IDX2 TO WS-TRD-IDX3
045700         ELSE
045800             ADD 1 TO WS-TRD-IDX2
045900             MOVE "Y" TO WS-SHIFT-DONE-SW
046000         END-IF
046100     END-IF.
046200*
046300 AA320-EXIT.
046400     EXIT.
046500*
046600 AA330-SHIFT-ONE-RIGHT.
046700*
046800     SET CGTW-IDX TO WS-TRD-IDX3.
046900     MOVE CGTW-KIND      (CGTW-IDX) TO CGTW-KIND      (WS-TRD-IDX2).
047000     MOVE CGTW-DATE-TIME (CGTW-IDX) TO CGTW-DATE-TIME (WS-TRD-IDX2).
047100     MOVE CGTW-BUY-CUR   (CGTW-IDX) TO CGTW-BUY-CUR   (WS-TRD-IDX2).
047200     MOVE CGTW-BUY-AMT   (CGTW-IDX) TO CGTW-BUY-AMT   (WS-TRD-IDX2).
047300     MOVE CGTW-SELL-CUR  (CGTW-IDX) TO CGTW-SELL-CUR  (WS-TRD-IDX2).
047400     MOVE CGTW-SELL-AMT  (CGTW-IDX) TO CGTW-SELL-AMT  (WS-TRD-IDX2).
047500     MOVE CGTW-FEE-CUR   (CGTW-IDX) TO CGTW-FEE-CUR   (WS-TRD-IDX2).
047600     MOVE CGTW-FEE-AMT   (CGTW-IDX) TO CGTW-FEE-AMT   (WS-TRD-IDX2).
047700     MOVE CGTW-EXCHANGE  (CGTW-IDX) TO CGTW-EXCHANGE  (WS-TRD-IDX2).
047800     MOVE CGTW-COMMENT   (CGTW-IDX) TO CGTW-COMMENT   (WS-TRD-IDX2).
047900     MOVE CGTW-DEP-FLAG  (CGTW-IDX) TO CGTW-DEP-FLAG  (WS-TRD-IDX2).
048000     MOVE CGTW-MATCH-SW  (CGTW-IDX) TO CGTW-MATCH-SW  (WS-TRD-IDX2).
048100*
048200 AA400-MATCH-WITHDRAWAL-FEES SECTION.
048300*********************************
048400*  FOR EACH DEPOSIT, IN TABLE (DATE) ORDER, FIND THE
048500*  OLDEST UNMATCHED EARLIER WITHDRAWAL OF THE SAME
048600*  CURRENCY AND SHARE OUT THE DIFFERENCE AS ITS FEE.
048700*
048800     MOVE ZERO TO WS-UNMATCHED-CNT.
048900     PERFORM AA410-SCAN-ONE-ENTRY THRU AA410-EXIT
049000         VARYING CGTW-IDX FROM 1 BY 1
049100         UNTIL CGTW-IDX > CG-TRD-COUNT.
049200*
049300* COUNT WHATEVER WITHDRAWALS ARE STILL UNMATCHED.
049400*
049500     PERFORM AA430-COUNT-UNMATCHED THRU AA430-EXIT
049600         VARYING CGTW-IDX FROM 1 BY 1
049700         UNTIL CGTW-IDX > CG-TRD-COUNT.
049800*
049900 AA400-EXIT.
050000     EXIT.
050100*
050200 AA410-SCAN-ONE-ENTRY.
050300*
050400     IF CGTW-BUY-AMT (CGTW-IDX) NOT > ZERO
050500         GO TO AA410-EXIT
050600     END-IF.
050700     IF CGTW-SELL-CUR (CGTW-IDX) NOT = SPACES
050800        AND CGTW-SELL-AMT (CGTW-IDX) NOT = ZERO
050900         GO TO AA410-EXIT
051000     END-IF.
051100*
051200* ENTRY IS A DEPOSIT - LOOK BACK FOR THE OLDEST
051300* UNMATCHED WITHDRAWAL OF THE SAME CURRENCY.
051400*
051500     MOVE ZERO TO WS-FND-IDX.
051600     PERFORM AA420-FIND-WITHDRAWAL THRU AA420-EXIT
051700         VARYING WS-TRD-IDX2 FROM 1 BY 1
051800         UNTIL WS-TRD-IDX2 >= CGTW-IDX
051900            OR WS-FND-IDX NOT = ZERO.
052000     IF WS-FND-IDX = ZERO
052100         GO TO AA410-EXIT
052200     END-IF.
052300*
052400     SUBTRACT CGTW-FEE-AMT (WS-FND-IDX)
052500         FROM CGTW-SELL-AMT (WS-FND-IDX)
052600         GIVING WS-NET-WDRL-AMT.
052700     IF WS-NET-WDRL-AMT < CGTW-BUY-AMT (CGTW-IDX)
052800         DISPLAY CG006 " " CGTW-DATE-TIME (WS-FND-IDX)
052900         GO TO AA410-EXIT
053000     END-IF.
053100     SUBTRACT CGTW-BUY-AMT (CGTW-IDX) FROM WS-NET-WDRL-AMT
053200         GIVING WS-DIFF-AMT.
053300     IF WS-DIFF-AMT > ZERO
053400         ADD WS-DIFF-AMT TO CGTW-FEE-AMT (WS-FND-IDX)
053500         MOVE CGTW-SELL-CUR (WS-FND-IDX)
053600                            TO CGTW-FEE-CUR (WS-FND-IDX)
053700     END-IF.
053800     MOVE "Y" TO CGTW-MATCH-SW (WS-FND-IDX).
053900     MOVE "Y" TO CGTW-MATCH-SW (CGTW-IDX).
054000*
054100 AA410-EXIT.
054200     EXIT.
054300*
054400 AA420-FIND-WITHDRAWAL.
054500*
054600     IF CGTW-MATCH-SW (WS-TRD-IDX2) = "Y"
054700         GO TO AA420-EXIT
054800     END-IF.
054900     IF CGTW-SELL-AMT (WS-TRD-IDX2) NOT > ZERO
055000         GO TO AA420-EXIT
055100     END-IF.
055200     IF CGTW-BUY-CUR (WS-TRD-IDX2) NOT = SPACES
055300        AND CGTW-BUY-AMT (WS-TRD-IDX2) NOT = ZERO
055400         GO TO AA420-EXIT
055500     END-IF.
055600     IF CGTW-SELL-CUR (WS-TRD-IDX2) NOT =
055700                                  CGTW-BUY-CUR (CGTW-IDX)
055800         GO TO AA420-EXIT
055900     END-IF.
056000     IF CGTW-FEE-AMT (WS-TRD-IDX2) > ZERO
056100        AND CGTW-FEE-CUR (WS-TRD-IDX2) NOT =
056200                              CGTW-SELL-CUR (WS-TRD-IDX2)
056300         DISPLAY CG007 " " CGTW-DATE-TIME (WS-TRD-IDX2)
056400         GO TO AA420-EXIT
056500     END-IF.
056600     MOVE WS-TRD-IDX2 TO WS-FND-IDX.
056700*
056800 AA420-EXIT.
056900     EXIT.
057000*
057100 AA430-COUNT-UNMATCHED.
057200*
057300     IF CGTW-SELL-AMT (CGTW-IDX) > ZERO
057400        AND (CGTW-BUY-CUR (CGTW-IDX) = SPACES
057500              OR CGTW-BUY-AMT (CGTW-IDX) = ZERO)
057600        AND CGTW-MATCH-SW (CGTW-IDX) NOT = "Y"
057700         ADD 1 TO WS-UNMATCHED-CNT
057800     END-IF.
057900*
058000 AA430-EXIT.
058100     EXIT.
058200*
058300 AA500-WRITE-SORTED-FILE    SECTION.
058400*********************************
058500*
058600     IF CG-TRD-COUNT = ZERO
058700         GO TO AA500-EXIT
058800     END-IF.
058900     PERFORM AA510-WRITE-ONE-TRADE THRU AA510-EXIT
059000         VARYING CGTW-IDX FROM 1 BY 1
059100         UNTIL CGTW-IDX > CG-TRD-COUNT.
059200*
059300 AA500-EXIT.
059400     EXIT.
059500*
059600 AA510-WRITE-ONE-TRADE.
059700*
059800     MOVE CGTW-KIND      (CGTW-IDX) TO CGT-KIND.
059900     MOVE CGTW-DATE-TIME (CGTW-IDX) TO CGT-DATE-TIME.
060000     MOVE CGTW-BUY-CUR   (CGTW-IDX) TO CGT-BUY-CUR.
060100     MOVE CGTW-BUY-AMT   (CGTW-IDX) TO CGT-BUY-AMT.
060200     MOVE CGTW-SELL-CUR  (CGTW-IDX) TO CGT-SELL-CUR.
060300     MOVE CGTW-SELL-AMT  (CGTW-IDX) TO CGT-SELL-AMT.
060400     MOVE CGTW-FEE-CUR   (CGTW-IDX) TO CGT-FEE-CUR.
060500     MOVE CGTW-FEE-AMT   (CGTW-IDX) TO CGT-FEE-AMT.
060600     MOVE CGTW-EXCHANGE  (CGTW-IDX) TO CGT-EXCHANGE.
060700     MOVE CGTW-COMMENT   (CGTW-IDX) TO CGT-COMMENT.
060800     MOVE CGT-TRADE-RECORD          TO SRT-TRADE-RECORD.
060900     WRITE SRT-TRADE-RECORD.
061000     IF WS-SRT-STATUS = "00"
061100         ADD 1 TO WS-RECS-OUT
061200     END-IF.
061300*
061400 AA510-EXIT.
061500     EXIT.
061600*
061700 AA900-CLOSE-FILES          SECTION.
061800*********************************
061900*
062000     CLOSE TRADES-FILE.
062100     CLOSE SRT-TRADES-FILE.
062200*
062300 AA900-EXIT.
062400     EXIT.
