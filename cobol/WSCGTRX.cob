000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE - IN-MEMORY EXCHANGE RATE TABLE  *
000400*        (CGRT PREFIX) - HELD IN CG100 ONLY           *
000500*****************************************************
000600*  LOADED WHOLE FROM THE RATES FILE (WSCGTRT LAYOUT)
000700*  BY ZZ600-LOAD-RATES.  THE FILE ARRIVES SORTED BY
000800*  PAIR THEN TIME SO ENTRIES ARE SIMPLY APPENDED IN
000900*  THE ORDER READ - NO IN-MEMORY SORT IS NEEDED HERE,
001000*  UNLIKE THE TRADE TABLE IN CG000.
001100*
001200* 02/03/26 VBC - CREATED - SPLIT OUT OF WSCGTRT (2.02)
001300*                SO THE FD COPY NO LONGER DRAGS AN
001400*                OCCURS 20000 TABLE INTO THE RECORD
001500*                AREA OF THE RATES FILE.
001600*
001700 01  CG-RATE-TABLE.
001800     03  CG-RATE-COUNT       PIC 9(06)  COMP.
001900     03  CG-RATE-MAX         PIC 9(06)  COMP
002000                             VALUE 020000.
002100     03  CG-RATE-ENTRY OCCURS 1 TO 20000 TIMES
002200                       DEPENDING ON CG-RATE-COUNT
002300                       INDEXED BY CGRT-IDX.
002400         05  CGRT-FROM-CUR   PIC X(06).
002500         05  CGRT-TO-CUR     PIC X(06).
002600         05  CGRT-DATE-TIME  PIC 9(14).
002700         05  CGRT-RATE       PIC 9(10)V9(08) COMP-3.
002800*
002900* REDEFINES 1 OF 2 IN THIS COPYBOOK - USED WHEN A
003000* REVERSE-DIRECTION PAIR IS FOUND AND THE RATE MUST
003100* BE READ AS THE RECIPROCAL SIDE OF THE SAME BYTES.
003200* CG100 TRANSFERS THE OCCURRENCE POSITION ACROSS TO
003300* THIS VIEW WITH "SET CGRV-IDX TO CGRT-IDX" BEFORE
003400* REFERENCING IT - THE TWO INDEXES ARE NOT THE SAME
003500* NAME BUT WALK THE SAME UNDERLYING BYTES.
003600*
003700 01  CG-RATE-REVERSE-VIEW REDEFINES CG-RATE-TABLE.
003800     03  FILLER              PIC 9(06)  COMP.
003900     03  FILLER              PIC 9(06)  COMP.
004000     03  CG-REV-ENTRY OCCURS 1 TO 20000 TIMES
004100                       DEPENDING ON CG-RATE-COUNT
004200                       INDEXED BY CGRV-IDX.
004300         05  CGRV-TO-CUR     PIC X(06).
004400         05  CGRV-FROM-CUR   PIC X(06).
004500         05  CGRV-DATE-TIME  PIC 9(14).
004600         05  CGRV-RATE       PIC 9(10)V9(08) COMP-3.
