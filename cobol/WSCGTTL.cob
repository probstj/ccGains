000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE END-OF-RUN INVENTORY   *
000400*        SNAPSHOT FILE (CGTOTALS) - CGL PREFIX        *
000500*   WRITTEN BY CG100, READ BY CG900 FOR THE TRAILING  *
000600*   TOTALS AND REMAINING-BAGS SECTION OF THE REPORT.  *
000700*****************************************************
000800*  THREE ROW SHAPES SHARE ONE RECORD, PICKED OUT BY
000900*  CGL-REC-TYPE - "C" A PER-CURRENCY TOTAL/ON-HOLD
001000*  ROW, "B" A REMAINING NON-EMPTY BAG ROW, "T" THE
001100*  SINGLE TRAILER ROW WITH THE RUN'S PROFIT FIGURES.
001200*  MODELLED ON WSPYCOH'S MULTI-TYPE HISTORY ROW HABIT.
001300*
001400* 22/02/16 VBC - CREATED (2.00) WITH WSCGFIL SAME DATE.
001500* 02/03/26 VBC - 2.01 ADDED THE TRAILER VIEW SO CG900
001600*                NO LONGER HAS TO COUNT DISPOSALS OR
001700*                RE-TOTAL PROFIT ITSELF (RQ-CGT-041).
001800*
001900 01  CGL-TOTALS-RECORD.
002000     03  CGL-REC-TYPE        PIC X(01).
002100         88  CGL-IS-CURRENCY         VALUE "C".
002200         88  CGL-IS-BAG              VALUE "B".
002300         88  CGL-IS-TRAILER          VALUE "T".
002400     03  CGL-CURRENCY        PIC X(06).
002500     03  CGL-TOTAL-AMT       PIC S9(12)V9(08).
002600     03  CGL-ON-HOLD-AMT     PIC S9(12)V9(08).
002700     03  CGL-BAG-DATE-TIME   PIC 9(14).
002800     03  CGL-BAG-AMOUNT      PIC 9(10)V9(08).
002900     03  CGL-BAG-COST        PIC S9(10)V9(08).
003000     03  CGL-TOTAL-DISPOSALS PIC 9(06).
003100     03  CGL-TAXABLE-PROFIT  PIC S9(12)V9(08).
003200     03  FILLER              PIC X(07).
003300*
003400* REDEFINES 1 OF 1 - THE SINGLE TRAILER ROW, TYPE "T",
003500* CARRIES THE BASE CURRENCY AND THE RUN'S TWO PROFIT
003600* FIGURES INSTEAD OF A CURRENCY OR BAG DETAIL.
003700*
003800 01  CGL-TRAILER-VIEW REDEFINES CGL-TOTALS-RECORD.
003900     03  CGLT-REC-TYPE       PIC X(01).
004000     03  CGLT-BASE-CURRENCY  PIC X(06).
004100     03  CGLT-DISPOSALS      PIC 9(06).
004200     03  CGLT-TOTAL-PROFIT   PIC S9(12)V9(08).
004300     03  CGLT-SHORT-TERM-PROFIT
004400                             PIC S9(12)V9(08).
004500     03  FILLER              PIC X(77).
