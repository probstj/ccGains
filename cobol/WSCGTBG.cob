000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE FIFO ACQUISITION-BAG     *
000400*        INVENTORY TABLE (BAG PREFIX)                *
000500*   HELD IN CG100 ONLY - NEVER WRITTEN TO A FILE      *
000600*****************************************************
000700*  MODELLED ON THE WSPYHIS QTD/YTD ACCUMULATOR-TABLE
000800*  HABIT - COMP-3 MONEY, OCCURS BY CREATION ORDER SO
000900*  THE OLDEST NON-EMPTY BAG OF A CURRENCY IS ALWAYS
001000*  THE FIRST ONE FOUND WHEN WALKING THE TABLE (FIFO).
001100*
001200* 30/06/84 VBC - CREATED FOR THE CGT SUITE.
001300* 23/11/98 VBC - Y2K.  BAG-DATE-TIME WIDENED TO MATCH
001400*                WSCGTTR CGT-DATE-TIME.
001500* 15/08/14 VBC - 2.00 BAG-CURRENCY WIDENED 3 TO 6 FOR
001600*                CRYPTO TICKERS (XMR, USDT, ETC).
001700* 03/02/18 RKS - 2.01 BAG-PRICE ADDED - PRICE IS FIXED
001800*                AT BAG CREATION AND NEVER RECALCULATED
001900*                ON SPEND (RQ-CGT-011).
002000*
002100 01  CG-BAG-TABLE.
002200     03  CG-BAG-COUNT        PIC 9(06)  COMP.
002300     03  CG-BAG-MAX          PIC 9(06)  COMP
002400                             VALUE 020000.
002500     03  CG-BAG-ENTRY OCCURS 1 TO 20000 TIMES
002600                       DEPENDING ON CG-BAG-COUNT
002700                       INDEXED BY CGB-IDX.
002800         05  BAG-DATE-TIME   PIC 9(14).
002900*            PURCHASE TIMESTAMP
003000         05  BAG-CURRENCY    PIC X(06).
003100         05  BAG-ORIG-AMT    PIC 9(10)V9(08) COMP-3.
003200*            AMOUNT ORIGINALLY PURCHASED
003300         05  BAG-CUR-AMT     PIC 9(10)V9(08) COMP-3.
003400*            AMOUNT STILL IN THE BAG
003500         05  BAG-BASE-VALUE  PIC 9(10)V9(08) COMP-3.
003600*            REMAINING COST IN BASE CCY, INCL FEES
003700         05  BAG-PRICE       PIC 9(10)V9(08) COMP-3.
003800*            ORIG-COST / ORIG-AMT - FIXED AT CREATION
003900         05  BAG-EMPTY-SW    PIC X.
004000             88  BAG-IS-EMPTY        VALUE "Y".
004100             88  BAG-NOT-EMPTY       VALUE "N".
004200*
004300* PER-CURRENCY RUNNING TOTALS AND ON-HOLD AMOUNTS -
004400* ONE ENTRY PER DISTINCT NON-BASE CURRENCY SEEN.  A
004500* SNAPSHOT OF THIS TABLE IS WRITTEN TO CGTOTALS AT
004600* END OF RUN BY CG100 CC900 (SEE WSCGTTL).
004700*
004800 01  CG-CURRENCY-TOTALS.
004900     03  CG-CUR-COUNT        PIC 9(04)  COMP.
005000     03  CG-CUR-ENTRY OCCURS 1 TO 0500 TIMES
005100                       DEPENDING ON CG-CUR-COUNT
005200                       INDEXED BY CGC-IDX.
005300         05  CGC-CURRENCY    PIC X(06).
005400         05  CGC-TOTAL-AMT   PIC S9(12)V9(08) COMP-3.
005500         05  CGC-ON-HOLD-AMT PIC S9(12)V9(08) COMP-3.
