000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR DIGITAL-CURRENCY TRADE     *
000400*        TRANSACTION FILE (CGT PREFIX)               *
000500*   ONE RECORD PER BUY / SELL / DEPOSIT / WITHDRAWAL  *
000600*****************************************************
000700*  FILE IS LINE SEQUENTIAL, FIXED 140 BYTE RECORDS.
000800*  SORTED (OR TO BE SORTED BY CG000) ASCENDING ON
000900*  CGT-DATE-TIME, DEPOSITS AFTER WITHDRAWALS AT THE
001000*  SAME INSTANT - SEE CG000 AA300-SORT-TRADES.
001100*
001200* 14/03/84 VBC - CREATED FOR THE CGT (CAPITAL GAINS
001300*                TAX) SUITE, TAKEN FROM WSPYEMP LAYOUT
001400*                CONVENTIONS.  ORIGINALLY QUOTED STOCK
001500*                AND SECURITIES TRADES ONLY.
001600* 02/11/87 DPW - ADDED CGT-EXCHANGE FOR BROKER NAME.
001700* 23/11/98 VBC - Y2K.  CGT-DATE-TIME WIDENED 9(06) TO
001800*                9(14), CENTURY AND HH:MM:SS ADDED.
001900* 08/07/14 VBC - 2.00 RE-PURPOSED FOR DIGITAL CURRENCY
002000*                TRADES PER THE BOARD'S CRYPTO-ASSETS
002100*                PAPER - CGT-KIND VALUES EXTENDED.
002200* 19/09/18 RKS - 2.01 WIDENED CGT-EXCHANGE 12 TO 16 FOR
002300*                LONGER VENUE NAMES (RQ-CGT-004).
002400* 02/03/26 VBC - 2.02 ADDED CGT-COMMENT FOR ORDER ID.
002500*
002600 01  CGT-TRADE-RECORD.
002700     03  CGT-KIND            PIC X(12).
002800*        "TRADE","BUY","SELL","DEPOSIT","WITHDRAWAL"
002900     03  CGT-DATE-TIME       PIC 9(14).
003000*        UTC TIMESTAMP CCYYMMDDHHMMSS
003100     03  CGT-BUY-CUR         PIC X(06).
003200     03  CGT-BUY-AMT         PIC S9(10)V9(08).
003300*        AMOUNT ACQUIRED, NET OF FEES
003400     03  CGT-SELL-CUR        PIC X(06).
003500     03  CGT-SELL-AMT        PIC S9(10)V9(08).
003600*        AMOUNT DISPOSED, GROSS INCL FEES
003700     03  CGT-FEE-CUR         PIC X(06).
003800     03  CGT-FEE-AMT         PIC S9(10)V9(08).
003900     03  CGT-EXCHANGE        PIC X(16).
004000     03  CGT-COMMENT         PIC X(20).
004100     03  FILLER              PIC X(06).
004200*
004300* REDEFINES 1 OF 3 IN THIS SUITE - USED BY CG000 TO
004400* TEST THE SORT KEY WITHOUT UNPACKING EVERY FIELD.
004500*
004600 01  CGT-SORT-VIEW REDEFINES CGT-TRADE-RECORD.
004700     03  CGTS-KIND           PIC X(12).
004800     03  CGTS-DATE-TIME      PIC 9(14).
004900     03  FILLER              PIC X(114).
005000*
005100* RAW TEXT VIEW OF THE AMOUNT FIELDS AS THEY ARRIVE ON
005200* THE INPUT FILE BEFORE SIGN NORMALIZATION (RULE SET
005300* IN CG000 AA200-NORMALIZE-TRADE) - ZONED, TRAILING
005400* OVERPUNCH SIGN.
005500*
005600 01  CGT-AMOUNT-VIEW REDEFINES CGT-TRADE-RECORD.
005700     03  FILLER              PIC X(12).
005800     03  FILLER              PIC X(14).
005900     03  FILLER              PIC X(06).
006000     03  CGTA-BUY-TEXT       PIC S9(10)V9(08).
006100     03  FILLER              PIC X(06).
006200     03  CGTA-SELL-TEXT      PIC S9(10)V9(08).
006300     03  FILLER              PIC X(06).
006400     03  CGTA-FEE-TEXT       PIC S9(10)V9(08).
006500     03  FILLER              PIC X(42).
