000100*****************************************************
000200*                                                   *
000300*   CAPITAL GAINS REPORT - PRINTS GAINSCSV DETAIL    *
000400*        PLUS THE END OF RUN INVENTORY SUMMARY       *
000500*                                                   *
000600*****************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              CG900.
001200*
001300 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.            APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.            09/08/84.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.                COPYRIGHT (C) 1984-2026 AND
002200                           LATER, VINCENT BRYAN COEN.
002300                           DISTRIBUTED UNDER THE GNU
002400                           GENERAL PUBLIC LICENSE.  SEE
002500                           THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.             CAPITAL GAINS SUITE - PRINTS
002800*                         THE FINAL REPORT.  USES RW
002900*                         (REPORT WRITER) FOR THE
003000*                         DETAIL SECTION, READING THE
003100*                         GAINSCSV FILE WRITTEN BY
003200*                         CG100, THEN APPENDS A PLAIN
003300*                         PRINTED SUMMARY OF REMAINING
003400*                         INVENTORY FROM CGTOTALS.
003500*
003600*    VERSION.             SEE PROG-NAME IN WS.
003700*
003800*    CALLED MODULES.      NONE.
003900*
004000*    FILES USED.
004100*                         CGPARAM.  RUN PARAMETERS.
004200*                         GAINSCSV. ONE ROW PER BAG
004300*                                   CONSUMED (INPUT
004400*                                   HERE, CG100 WROTE
004500*                                   IT).
004600*                         CGTOTALS. END OF RUN TOTALS
004700*                                   AND REMAINING BAGS.
004800*                         GAINSRPT. THE PRINTED REPORT.
004900*
005000*    ERROR MESSAGES USED.
005100*                         CG120 - CG123.
005200*
005300* CHANGES:
005400* 09/08/84 VBC -        CREATED - CAPITAL GAINS PRINT
005500*                       PROGRAM, ORIGINALLY CALLED
005600*                       SL900, MODELLED ON PYRGSTR'S
005700*                       REPORT WRITER CHECK REGISTER.
005800* 17/01/91 DPW -        REMAINING-INVENTORY SUMMARY
005900*                       SECTION ADDED AFTER THE FIRST
006000*                       YEAR END SHOWED STOCK STILL
006100*                       HELD THAT NOBODY COULD SEE.
006200* 23/11/98 VBC - Y2K.   DATE FIELDS ON THE DETAIL LINE
006300                                                    CG900A
006400*                       WIDENED TO CCYY, HEADING DATE
006500*                       LITERAL CHANGED TO 10 CHARS.
006600                                                    CG900B
006700* 14/10/13 VBC -        RENAMED SL900 TO CG900 WITH THE
006800*                       REST OF THE SUITE.
006900* 08/07/14 VBC - 2.00   RE-PURPOSED FOR DIGITAL CURRENCY
007000                                                    CG900C
007100*                       - DETAIL LINE NOW SHOWS THE
007200*                       SHORT/LONG TERM FLAG AND AN
007300*                       8-DECIMAL AMOUNT COLUMN.
007400* 22/02/16 VBC - 2.00   SUMMARY SECTION RE-WRITTEN TO
007500*                       READ CGTOTALS (SEE WSCGTTL)
007600*                       INSTEAD OF RE-WALKING THE BAG
007700*                       TABLE ITSELF.
007800* 02/03/26 VBC - 2.02   TOTALS/SHORT-TERM PROFIT FIGURES
007900*                       ON THE FINAL FOOTING NOW COME
008000*                       STRAIGHT FROM THE CGTOTALS
008100                                                    CG900D
008200*                       TRAILER ROW (RQ-CGT-041) - NO
008300*                       LONGER RE-SUMMED HERE.
008400* 09/08/26 VBC - 2.03   DD010/DD020/DD030 WERE MOVING
008500*                       COMP-3 AND SIGNED AMOUNTS STRAIGHT
008600*                       INTO SUMMARY-LINE - PACKED AND
008700                                                    CG900E
008800*                       OVERPUNCHED BYTES, NOT DIGITS.
008900*                       ADDED WS-PRINT-EDIT AND ROUTE
009000*                       EVERY MONEY/AMOUNT FIELD THROUGH
009100*                       IT BEFORE THE SUBSTRING MOVE
009200                                                    CG900F
009300*                       (RQ-CGT-057).
009320* 09/08/26 VBC - 2.04   FILE-CONTROL NOW ASSIGNS OFF
009330*                       CG-FILE-DEFS (COPY WSCGFIL) -
009340*                       SAME CHANGE AS CG000 AND CG100
009350*                       (RQ-CGT-059).  SOURCE ALSO
009360*                       RESEQUENCED - THE COMMENT
009370*                       INDICATOR HAD DRIFTED TO COL 13.
009400*
009500****************************************************
009600*
009700* COPYRIGHT NOTICE.
009800* ****************
009900*
010000* THIS PROGRAM IS PART OF THE CAPITAL GAINS SUITE
010100* AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2026.
010200*
010300* FREE SOFTWARE - REDISTRIBUTE AND/OR MODIFY UNDER
010400* THE GNU GENERAL PUBLIC LICENSE, VERSION 3 OR
010500* LATER, AS PUBLISHED BY THE FREE SOFTWARE FOUNDN.
010600*
010700* DISTRIBUTED IN THE HOPE IT WILL BE USEFUL, BUT
010800* WITHOUT ANY WARRANTY - WITHOUT EVEN THE IMPLIED
010900* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
011000* PARTICULAR PURPOSE.  SEE THE GPL FOR DETAILS.
011100*
011200****************************************************
011300*
011400 ENVIRONMENT              DIVISION.
011500*================================
011600*
011700 CONFIGURATION            SECTION.
011800*
011900 SOURCE-COMPUTER.         GENERIC-PC.
012000 OBJECT-COMPUTER.         GENERIC-PC.
012100 SPECIAL-NAMES.
012200     C01 IS TOP-OF-FORM.
012300*
012400 INPUT-OUTPUT              SECTION.
012500 FILE-CONTROL.
012600*
012700     SELECT CG-PARAM-FILE  ASSIGN TO CG-FILE-PARAM
012800            ORGANIZATION IS RELATIVE
012900            ACCESS MODE  IS RANDOM
013000            RELATIVE KEY IS WS-RRN
013100            FILE STATUS  IS WS-PARAM-STATUS.
013200*
013300     SELECT GAINS-CSV-FILE ASSIGN TO CG-FILE-GAINS-CSV
013400            ORGANIZATION IS LINE SEQUENTIAL
013500            FILE STATUS  IS WS-GAINS-STATUS.
013600*
013700     SELECT TOTALS-FILE    ASSIGN TO CG-FILE-TOTALS
013800            ORGANIZATION IS LINE SEQUENTIAL
013900            FILE STATUS  IS WS-TOTALS-STATUS.
014000*
014100     SELECT PRINT-FILE     ASSIGN TO CG-FILE-GAINS-RPT
014200            ORGANIZATION IS LINE SEQUENTIAL
014300            FILE STATUS  IS WS-PRINT-STATUS.
014400*
014500*        OPENED A SECOND TIME, AFTER THE REPORT WRITER
014600*        FILE IS CLOSED, IN EXTEND MODE TO APPEND THE
014700*        PLAIN-PRINTED SUMMARY LINES BELOW THE RW
014800*        OUTPUT - SAME PHYSICAL FILE, TWO SELECTS, AS
014900*        RW FILES CANNOT TAKE AN EXPLICIT WRITE.
015000*
015100     SELECT SUMMARY-FILE    ASSIGN TO CG-FILE-GAINS-RPT
015200            ORGANIZATION IS LINE SEQUENTIAL
015300            FILE STATUS  IS WS-SUMM-STATUS.
015400*
015500 DATA                     DIVISION.
015600*================================
015700*
015800 FILE SECTION.
015900*
016000 FD  CG-PARAM-FILE.
016100 COPY WSCGTPM.
016200*
016300 FD  GAINS-CSV-FILE
016400     RECORD CONTAINS 129 CHARACTERS.
016500 COPY WSCGTGN.
016600*
016700 FD  TOTALS-FILE
016800     RECORD CONTAINS 130 CHARACTERS.
016900 COPY WSCGTTL.
017000*
017100 FD  PRINT-FILE
017200     REPORT IS CAPITAL-GAINS-REPORT.
017300*
017400 FD  SUMMARY-FILE
017500     RECORD CONTAINS 100 CHARACTERS.
017600 01  SUMMARY-LINE           PIC X(100).
017700*
017800 WORKING-STORAGE SECTION.
017900*-----------------------
018000 77  PROG-NAME              PIC X(20)  VALUE
018100                            "CG900 (2.04)".
018200*
018250 COPY WSCGFIL.
018300 01  WS-DATA.
018400     03  WS-PARAM-STATUS     PIC XX     VALUE ZERO.
018500     03  WS-GAINS-STATUS     PIC XX     VALUE ZERO.
018600     03  WS-TOTALS-STATUS    PIC XX     VALUE ZERO.
018700     03  WS-PRINT-STATUS     PIC XX     VALUE ZERO.
018800     03  WS-SUMM-STATUS      PIC XX     VALUE ZERO.
018900     03  WS-RRN              PIC 9(04)  COMP VALUE 1.
019000     03  WS-GAINS-EOF-SW     PIC X      VALUE "N".
019100         88  WS-GAINS-EOF                VALUE "Y".
019200     03  WS-TOTALS-EOF-SW    PIC X      VALUE "N".
019300         88  WS-TOTALS-EOF                VALUE "Y".
019400     03  WS-DETAIL-CNT       PIC 9(06)  COMP VALUE ZERO.
019500     03  FILLER              PIC X(04).
019600*
019700 01  WS-PERIOD-AREA.
019800*        PERIOD HEADING DATES BROKEN OUT FOR PRINTING -
019900*        SAME BREAKDOWN TRICK AS CG100'S WS-DATE-BREAK.
020000     03  WS-PF-FULL          PIC 9(14).
020100 01  WS-PERIOD-FROM-VIEW REDEFINES WS-PERIOD-AREA.
020200     03  WS-PF-CCYY          PIC 9(04).
020300     03  WS-PF-MM            PIC 9(02).
020400     03  WS-PF-DD            PIC 9(02).
020500     03  FILLER              PIC 9(06).
020600*
020700 01  WS-PERIOD-TO-AREA.
020800     03  WS-PT-FULL          PIC 9(14).
020900 01  WS-PERIOD-TO-VIEW REDEFINES WS-PERIOD-TO-AREA.
021000     03  WS-PT-CCYY          PIC 9(04).
021100     03  WS-PT-MM            PIC 9(02).
021200     03  WS-PT-DD            PIC 9(02).
021300     03  FILLER              PIC 9(06).
021400*
021500 01  WS-HEAD-PERIOD          PIC X(23).
021600*
021700 01  WS-TRAILER-AREA.
021800     03  WS-TR-DISPOSALS     PIC 9(06).
021900     03  WS-TR-TOTAL-PROFIT  PIC S9(12)V9(08).
022000     03  WS-TR-SHORT-PROFIT  PIC S9(12)V9(08).
022100     03  FILLER              PIC X(04).
022200*
022300*        EDITED FIELDS FOR THE PLAIN-PRINTED INVENTORY
022400*        SUMMARY - MONEY/AMOUNT ITEMS ARE COMP-3 OR
022500*        SIGNED DISPLAY AND CANNOT GO STRAIGHT INTO AN
022600*        ALPHANUMERIC SUMMARY-LINE SUBSTRING WITHOUT
022700*        FIRST PASSING THROUGH AN EDITED PICTURE.
022800*
022900 01  WS-PRINT-EDIT.
023000     03  WS-PE-AMOUNT        PIC -Z(08)9.99999999.
023100     03  WS-PE-MONEY         PIC -Z(08)9.99.
023200     03  FILLER              PIC X(04).
023300*
023400 COPY WSCGTBG.
023500*
023600 01  ERROR-MESSAGES.
023700     03  CG120   PIC X(42) VALUE
023800         "CG120 PARAMETER FILE MISSING OR UNREADABLE".
023900     03  CG121   PIC X(44) VALUE
024000         "CG121 GAINSCSV NOT FOUND - RUN CG100 FIRST.".
024100     03  CG122   PIC X(44) VALUE
024200         "CG122 CGTOTALS NOT FOUND - RUN CG100 FIRST.".
024300     03  CG123   PIC X(40) VALUE
024400         "CG123 BAG TABLE FULL WHILE LOADING CGT-".
024500     03  FILLER  PIC X(10) VALUE SPACES.
024600*
024700 PROCEDURE DIVISION.
024800*
024900 AA000-MAIN                SECTION.
025000*********************************
025100*
025200     PERFORM AA050-OPEN-FILES     THRU AA050-EXIT.
025300     PERFORM BB000-LOAD-TOTALS    THRU BB000-EXIT.
025400     PERFORM CC000-PRINT-GAINS    THRU CC000-EXIT.
025500     PERFORM DD000-PRINT-INVENTORY THRU DD000-EXIT.
025600     PERFORM AA900-CLOSE-FILES    THRU AA900-EXIT.
025700     DISPLAY "CG900 - DETAIL LINES PRINTED = "
025800             WS-DETAIL-CNT.
025900     GOBACK.
026000*
026100 AA000-EXIT.
026200     EXIT.
026300*
026400 AA050-OPEN-FILES           SECTION.
026500*********************************
026600*
026700     OPEN INPUT CG-PARAM-FILE.
026800     IF WS-PARAM-STATUS NOT = "00"
026900         DISPLAY CG120 " " WS-PARAM-STATUS
027000         MOVE 16 TO RETURN-CODE
027100         GOBACK
027200     END-IF.
027300     MOVE 1 TO WS-RRN.
027400     READ CG-PARAM-FILE
027500         INVALID KEY
027600             DISPLAY CG120 " INVALID KEY"
027700     END-READ.
027800     CLOSE CG-PARAM-FILE.
027900*
028000     OPEN INPUT TOTALS-FILE.
028100     IF WS-TOTALS-STATUS NOT = "00"
028200         DISPLAY CG122 " " WS-TOTALS-STATUS
028300         MOVE 16 TO RETURN-CODE
028400         GOBACK
028500     END-IF.
028600*
028700     OPEN INPUT GAINS-CSV-FILE.
028800     IF WS-GAINS-STATUS NOT = "00"
028900         DISPLAY CG121 " " WS-GAINS-STATUS
029000         MOVE 16 TO RETURN-CODE
029100         GOBACK
029200     END-IF.
029300*
029400     OPEN OUTPUT PRINT-FILE.
029500*
029600 AA050-EXIT.
029700     EXIT.
029800*
029900 AA900-CLOSE-FILES          SECTION.
030000*********************************
030100*
030200     CLOSE GAINS-CSV-FILE.
030300     CLOSE TOTALS-FILE.
030400*
030500 AA900-EXIT.
030600     EXIT.
030700*
030800 BB000-LOAD-TOTALS          SECTION.
030900*********************************
031000*  READS THE WHOLE CGTOTALS SNAPSHOT INTO THE SAME
031100*  BAG/CURRENCY TABLES CG100 USED, SO THE SUMMARY CAN
031200*  BE PRINTED AFTER THE MAIN REPORT IS TERMINATED, AND
031300*  CACHES THE TRAILER ROW'S PROFIT FIGURES.
031400*
031500     PERFORM BB010-READ-ONE-TOTAL THRU BB010-EXIT
031600         UNTIL WS-TOTALS-EOF.
031700*
031800 BB000-EXIT.
031900     EXIT.
032000*
032100 BB010-READ-ONE-TOTAL.
032200*
032300     READ TOTALS-FILE
032400         AT END
032500             MOVE "Y" TO WS-TOTALS-EOF-SW
032600             GO TO BB010-EXIT
032700     END-READ.
032800     IF WS-TOTALS-STATUS NOT = "00"
032900         MOVE "Y" TO WS-TOTALS-EOF-SW
033000         GO TO BB010-EXIT
033100     END-IF.
033200     IF CGL-IS-CURRENCY
033300         IF CG-CUR-COUNT NOT < 0500
033400             GO TO BB010-EXIT
033500         END-IF
033600         ADD 1 TO CG-CUR-COUNT
033700         SET CGC-IDX TO CG-CUR-COUNT
033800         MOVE CGL-CURRENCY    TO CGC-CURRENCY   (CGC-IDX)
033900         MOVE CGL-TOTAL-AMT   TO CGC-TOTAL-AMT  (CGC-IDX)
034000         MOVE CGL-ON-HOLD-AMT TO CGC-ON-HOLD-AMT (CGC-IDX)
034100         GO TO BB010-EXIT
034200     END-IF.
034300     IF CGL-IS-BAG
034400         IF CG-BAG-COUNT NOT < CG-BAG-MAX
034500             DISPLAY CG123 " " CGL-CURRENCY
034600             GO TO BB010-EXIT
034700         END-IF
034800         ADD 1 TO CG-BAG-COUNT
034900         SET CGB-IDX TO CG-BAG-COUNT
035000         MOVE CGL-BAG-DATE-TIME TO BAG-DATE-TIME (CGB-IDX)
035100         MOVE CGL-CURRENCY      TO BAG-CURRENCY  (CGB-IDX)
035200         MOVE CGL-BAG-AMOUNT    TO BAG-CUR-AMT   (CGB-IDX)
035300         MOVE CGL-BAG-AMOUNT    TO BAG-ORIG-AMT  (CGB-IDX)
035400         MOVE CGL-BAG-COST      TO BAG-BASE-VALUE (CGB-IDX)
035500         MOVE "N"  TO BAG-EMPTY-SW (CGB-IDX)
035600         GO TO BB010-EXIT
035700     END-IF.
035800     IF CGL-IS-TRAILER
035900         MOVE CGLT-DISPOSALS         TO WS-TR-DISPOSALS
036000         MOVE CGLT-TOTAL-PROFIT      TO WS-TR-TOTAL-PROFIT
036100         MOVE CGLT-SHORT-TERM-PROFIT TO WS-TR-SHORT-PROFIT
036200     END-IF.
036300*
036400 BB010-EXIT.
036500     EXIT.
036600*
036700 CC000-PRINT-GAINS           SECTION.
036800*********************************
036900*  DRIVES THE REPORT WRITER DETAIL SECTION OFF THE
037000*  GAINSCSV FILE - ONE GENERATE PER DISPOSAL ROW.
037100*
037200     MOVE CGP-PERIOD-FROM TO WS-PF-FULL.
037300     MOVE CGP-PERIOD-TO   TO WS-PT-FULL.
037400     MOVE WS-PF-CCYY TO WS-HEAD-PERIOD (1:4).
037500     MOVE "/"        TO WS-HEAD-PERIOD (5:1).
037600     MOVE WS-PF-MM   TO WS-HEAD-PERIOD (6:2).
037700     MOVE "/"        TO WS-HEAD-PERIOD (8:1).
037800     MOVE WS-PF-DD   TO WS-HEAD-PERIOD (9:2).
037900     MOVE " - "      TO WS-HEAD-PERIOD (11:3).
038000     MOVE WS-PT-CCYY TO WS-HEAD-PERIOD (14:4).
038100     MOVE "/"        TO WS-HEAD-PERIOD (18:1).
038200     MOVE WS-PT-MM   TO WS-HEAD-PERIOD (19:2).
038300     MOVE "/"        TO WS-HEAD-PERIOD (21:1).
038400     MOVE WS-PT-DD   TO WS-HEAD-PERIOD (22:2).
038500*
038600     INITIATE CAPITAL-GAINS-REPORT.
038700     PERFORM CC010-READ-ONE-GAIN THRU CC010-EXIT
038800         UNTIL WS-GAINS-EOF.
038900     TERMINATE CAPITAL-GAINS-REPORT.
039000     CLOSE PRINT-FILE.
039100*
039200 CC000-EXIT.
039300     EXIT.
039400*
039500 CC010-READ-ONE-GAIN.
039600*
039700     READ GAINS-CSV-FILE
039800         AT END
039900             MOVE "Y" TO WS-GAINS-EOF-SW
040000             GO TO CC010-EXIT
040100     END-READ.
040200     IF WS-GAINS-STATUS NOT = "00"
040300         MOVE "Y" TO WS-GAINS-EOF-SW
040400         GO TO CC010-EXIT
040500     END-IF.
040600     ADD 1 TO WS-DETAIL-CNT.
040700     GENERATE CGT-GAIN-DETAIL.
040800*
040900 CC010-EXIT.
041000     EXIT.
041100*
041200 DD000-PRINT-INVENTORY        SECTION.
041300*********************************
041400*  APPENDS THE REMAINING-INVENTORY SUMMARY BELOW THE
041500*  REPORT WRITER OUTPUT - PER-CURRENCY TOTAL/ON-HOLD
041600*  AMOUNTS, THEN EVERY REMAINING NON-EMPTY BAG.
041700*
041800     OPEN EXTEND SUMMARY-FILE.
041900     MOVE SPACES TO SUMMARY-LINE.
042000     WRITE SUMMARY-LINE.
042100     MOVE SPACES TO SUMMARY-LINE.
042200     MOVE "REMAINING INVENTORY SUMMARY" TO SUMMARY-LINE.
042300     WRITE SUMMARY-LINE.
042400     MOVE SPACES TO SUMMARY-LINE.
042500     WRITE SUMMARY-LINE.
042600*
042700     PERFORM DD010-PRINT-ONE-CUR THRU DD010-EXIT
042800         VARYING CGC-IDX FROM 1 BY 1
042900         UNTIL CGC-IDX > CG-CUR-COUNT.
043000     MOVE SPACES TO SUMMARY-LINE.
043100     WRITE SUMMARY-LINE.
043200     MOVE SPACES TO SUMMARY-LINE.
043300     MOVE "REMAINING BAGS (DATE, AMOUNT, CURRENCY, "
043400                              TO SUMMARY-LINE (1:41).
043500     MOVE "COST)"             TO SUMMARY-LINE (42:5).
043600     WRITE SUMMARY-LINE.
043700     PERFORM DD020-PRINT-ONE-BAG THRU DD020-EXIT
043800         VARYING CGB-IDX FROM 1 BY 1
043900         UNTIL CGB-IDX > CG-BAG-COUNT.
044000     MOVE SPACES TO SUMMARY-LINE.
044100     WRITE SUMMARY-LINE.
044200     PERFORM DD030-PRINT-TRAILER THRU DD030-EXIT.
044300     CLOSE SUMMARY-FILE.
044400*
044500 DD000-EXIT.
044600     EXIT.
044700*
044800 DD010-PRINT-ONE-CUR.
044900*
045000     MOVE SPACES TO SUMMARY-LINE.
045100     MOVE CGC-CURRENCY (CGC-IDX)    TO SUMMARY-LINE (1:6).
045200     MOVE "TOTAL"                   TO SUMMARY-LINE (10:5).
045300     MOVE CGC-TOTAL-AMT (CGC-IDX)   TO WS-PE-AMOUNT.
045400     MOVE WS-PE-AMOUNT              TO SUMMARY-LINE (16:19).
045500     MOVE "ON-HOLD"                 TO SUMMARY-LINE (38:7).
045600     MOVE CGC-ON-HOLD-AMT (CGC-IDX) TO WS-PE-AMOUNT.
045700     MOVE WS-PE-AMOUNT              TO SUMMARY-LINE (46:19).
045800     WRITE SUMMARY-LINE.
045900*
046000 DD010-EXIT.
046100     EXIT.
046200*
046300 DD020-PRINT-ONE-BAG.
046400*
046500     IF BAG-IS-EMPTY (CGB-IDX)
046600         GO TO DD020-EXIT
046700     END-IF.
046800     MOVE SPACES TO SUMMARY-LINE.
046900     MOVE BAG-DATE-TIME (CGB-IDX)   TO SUMMARY-LINE (1:14).
047000     MOVE BAG-CUR-AMT (CGB-IDX)     TO WS-PE-AMOUNT.
047100     MOVE WS-PE-AMOUNT              TO SUMMARY-LINE (16:19).
047200     MOVE BAG-CURRENCY  (CGB-IDX)   TO SUMMARY-LINE (36:6).
047300     MOVE BAG-BASE-VALUE (CGB-IDX)  TO WS-PE-MONEY.
047400     MOVE WS-PE-MONEY               TO SUMMARY-LINE (43:19).
047500     WRITE SUMMARY-LINE.
047600*
047700 DD020-EXIT.
047800     EXIT.
047900*
048000 DD030-PRINT-TRAILER.
048100*
048200     MOVE SPACES TO SUMMARY-LINE.
048300     MOVE "TOTAL DISPOSALS           " TO SUMMARY-LINE (1:27).
048400     MOVE WS-TR-DISPOSALS TO SUMMARY-LINE (28:6).
048500     WRITE SUMMARY-LINE.
048600     MOVE SPACES TO SUMMARY-LINE.
048700     MOVE "TOTAL PROFIT               " TO SUMMARY-LINE (1:28).
048800     MOVE WS-TR-TOTAL-PROFIT TO WS-PE-MONEY.
048900     MOVE WS-PE-MONEY TO SUMMARY-LINE (29:19).
049000     WRITE SUMMARY-LINE.
049100     MOVE SPACES TO SUMMARY-LINE.
049200     MOVE "SHORT-TERM (TAXABLE) PROFIT " TO SUMMARY-LINE (1:29).
049300     MOVE WS-TR-SHORT-PROFIT TO WS-PE-MONEY.
049400     MOVE WS-PE-MONEY TO SUMMARY-LINE (30:19).
049500     WRITE SUMMARY-LINE.
049600*
049700 DD030-EXIT.
049800     EXIT.
049900*
050000 REPORT SECTION.
050100*==============
050200*
050300 RD  CAPITAL-GAINS-REPORT
050400     CONTROL     FINAL
050500     PAGE LIMIT  60 LINES
050600     HEADING     1
050700     FIRST DETAIL 5
050800     LAST  DETAIL 56.
050900*
051000 01  CGT-REPORT-HEAD  TYPE PAGE HEADING.
051100     03  LINE  1.
051200         05  COL   1     PIC X(20)   SOURCE PROG-NAME.
051300         05  COL  30     PIC X(30)   VALUE
051400             "CAPITAL GAINS - DISPOSAL DETAIL".
051500         05  COL  70     PIC X(5)    VALUE "PAGE ".
051600         05  COL  75     PIC ZZ9     SOURCE PAGE-COUNTER.
051700     03  LINE  2.
051800         05  COL   1     PIC X(16)   VALUE
051900             "BASE CURRENCY - ".
052000         05  COL  17     PIC X(06)   SOURCE
052100                          CGP-BASE-CURRENCY.
052200         05  COL  30     PIC X(10)   VALUE "PERIOD - ".
052300         05  COL  40     PIC X(23)   SOURCE WS-HEAD-PERIOD.
052400     03  LINE  4.
052500         05  COL   1     PIC X(14)   VALUE "KIND".
052600         05  COL  16     PIC X(06)   VALUE "CCY".
052700         05  COL  24     PIC X(14)   VALUE "BAG DATE".
052800         05  COL  40     PIC X(14)   VALUE "SELL DATE".
052900         05  COL  56     PIC X(02)   VALUE "ST".
053000         05  COL  60     PIC X(14)   VALUE "AMOUNT".
053100         05  COL  76     PIC X(12)   VALUE "COST".
053200         05  COL  90     PIC X(12)   VALUE "PROCEEDS".
053300         05  COL 104     PIC X(12)   VALUE "PROFIT".
053400*
053500 01  CGT-GAIN-DETAIL  TYPE DETAIL.
053600     03  LINE + 1.
053700         05  COL   1     PIC X(14)   SOURCE CGG-KIND.
053800         05  COL  16     PIC X(06)   SOURCE CGG-CURRENCY.
053900         05  COL  24     PIC 9(14)   SOURCE CGG-BAG-DATE.
054000         05  COL  40     PIC 9(14)   SOURCE CGG-SELL-DATE.
054100         05  COL  56     PIC X(01)   SOURCE CGG-SHORT-TERM.
054200         05  COL  60     PIC Z(09)9.99999999
054300                                     SOURCE CGG-AMOUNT.
054400         05  COL  76     PIC -Z(08)9.99
054500                                     SOURCE CGG-COST.
054600         05  COL  90     PIC -Z(08)9.99
054700                                     SOURCE CGG-PROCEEDS.
054800         05  COL 104     PIC -Z(08)9.99
054900                                     SOURCE CGG-PROFIT.
055000*
055100 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
055200     03  COL   1         PIC X(30)   VALUE
055300         "TOTAL DISPOSALS PRINTED - ".
055400     03  COL  31         PIC ZZZ,ZZ9 SOURCE WS-DETAIL-CNT.
