000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR HISTORIC EXCHANGE RATE     *
000400*        FILE (CGR PREFIX)                           *
000500*   ONE RECORD PER CURRENCY PAIR PER FIXED PERIOD     *
000600*****************************************************
000700*  FILE IS SEQUENTIAL, SORTED BY PAIR THEN TIME.
000800*  LOADED WHOLE INTO CG-RATE-TABLE (SEE WSCGTRX) BY
000900*  CG100 ZZ600-LOAD-RATES AND SEARCHED THERE - THE
001000*  FILE ITSELF IS NEVER RE-READ.
001100*
001200* 22/05/84 VBC - CREATED, LAYOUT MODELLED ON WSPYCOH
001300*                HISTORY-TABLE HABITS (COMP-3 RATE,
001400*                FIXED KEY FIELDS).  ORIGINALLY DAILY
001500*                CLOSE PRICES FOR LISTED STOCK ONLY.
001600* 23/11/98 VBC - Y2K.  CGR-DATE-TIME WIDENED, SEE
001700*                WSCGTTR SAME DATE FOR DETAIL.
001800* 11/07/14 VBC - 2.00 RATE PAIRS EXTENDED TO CRYPTO
001900*                CURRENCIES - FROM/TO NOW HOLD ANY
002000*                6-CHAR CCY CODE, NOT JUST ISO-4217.
002100* 20/01/18 RKS - 2.01 CGR-RATE WIDENED 9(08)V9(06) TO
002200*                9(10)V9(08) - BTC/SATS PRECISION.
002300* 02/03/26 VBC - 2.02 IN-MEMORY TABLE SPLIT OUT TO
002400*                WSCGTRX - IT WAS NEVER PART OF THIS
002500*                FILE'S RECORD AND WAS CONFUSING NEW
002600*                STARTERS COPYING THIS INTO AN FD.
002700*
002800 01  CGR-RATE-RECORD.
002900     03  CGR-DATE-TIME       PIC 9(14).
003000*        PERIOD START, LOOKUPS FLOOR TO THIS PERIOD
003100     03  CGR-FROM-CUR        PIC X(06).
003200     03  CGR-TO-CUR          PIC X(06).
003300     03  CGR-RATE            PIC 9(10)V9(08).
003400*        UNITS OF TO-CUR PER ONE FROM-CUR
003500     03  FILLER              PIC X(10).
