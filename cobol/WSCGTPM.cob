000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR CGT RUN PARAMETERS         *
000400*        (CGPARAM PREFIX) - ONE RECORD, RRN 1        *
000500*****************************************************
000600*  MODELLED ON WSPYPARAM1 - A SMALL "ONE OFF" PARAM
000700*  BLOCK READ ONCE AT START OF DAY AND PASSED DOWN
000800*  VIA LINKAGE TO CG100 AND CG900.
000900*
001000* 05/09/84 VBC - CREATED.
001100* 23/11/98 VBC - Y2K.  CGP-PERIOD-FROM/TO WIDENED.
001500* 19/03/19 RKS - 2.01 CGP-FEE-MATCH-SW DEFAULT CHANGED
001600*                FROM "N" TO "Y" AFTER GH-119.
001650* 09/08/26 VBC - 2.02 CGP-RATE-PERIOD-SECS (ADDED 27/01/15)
001660*                DROPPED - ZZ630 IN CG100 FLOORS A LOOKUP
001670*                BY SCANNING FOR THE LATEST ENTRY NOT
001680*                LATER THAN THE REQUESTED TIME, AND NEVER
001690*                NEEDED THE SERIES' NOMINAL FREQUENCY TO
001695*                DO IT (RQ-CGT-058).
001700*
001800 01  CGP-PARAM-RECORD.
001900     03  CGP-BASE-CURRENCY   PIC X(06).
002000*        E.G. "EUR" - ALL REPORT MONEY IS IN THIS CCY
002100     03  CGP-PERIOD-FROM     PIC 9(14).
002200     03  CGP-PERIOD-TO       PIC 9(14).
002500     03  CGP-FEE-MATCH-SW    PIC X.
002600         88  CGP-FEE-MATCH-ON    VALUE "Y".
002700         88  CGP-FEE-MATCH-OFF   VALUE "N".
002800     03  CGP-CSV-SW          PIC X.
002900         88  CGP-CSV-WANTED      VALUE "Y".
003000         88  CGP-CSV-NOT-WANTED  VALUE "N".
003100     03  CGP-RUN-DATE        PIC 9(08)  COMP.
003200     03  FILLER              PIC X(34).
