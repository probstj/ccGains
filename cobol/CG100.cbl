000100*****************************************************
000200*                                                   *
000300*   CAPITAL GAINS - FIFO BAG ENGINE AND EXCHANGE     *
000400*        RATE SERVICE                                *
000500*                                                   *
000600*****************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              CG100.
001200*
001300 AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.            APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.            22/05/84.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.                COPYRIGHT (C) 1984-2026 AND
002200                           LATER, VINCENT BRYAN COEN.
002300                           DISTRIBUTED UNDER THE GNU
002400                           GENERAL PUBLIC LICENSE.  SEE
002500                           THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.             CAPITAL GAINS SUITE - MAIN
002800*                         BATCH.  READS THE SORTED,
002900*                         NORMALIZED TRADE WORK FILE
003000*                         PRODUCED BY CG000, WALKS A
003100*                         FIFO BAG (ACQUISITION LOT)
003200*                         INVENTORY PER CURRENCY,
003300*                         VALUES EVERY DISPOSAL VIA
003400*                         THE HISTORIC RATE TABLE AND
003500*                         WRITES ONE DETAIL ROW PER
003600*                         BAG CONSUMED PLUS AN END OF
003700*                         RUN INVENTORY SNAPSHOT FOR
003800*                         CG900 TO PRINT.
003900*
004000*    VERSION.             SEE PROG-NAME IN WS.
004100*
004200*    CALLED MODULES.      NONE.
004300*
004400*    FILES USED.
004500*                         CGPARAM.  RUN PARAMETERS.
004600*                         CGSRTTRD. SORTED TRADE WORK
004700*                                   FILE (FROM CG000).
004800*                         RATES.    HISTORIC EXCHANGE
004900*                                   RATE SERIES.
005000*                         GAINSCSV. ONE ROW PER BAG
005100*                                   CONSUMED.
005200*                         CGTOTALS. END OF RUN TOTALS
005300*                                   AND REMAINING BAGS
005400*                                   (FOR CG900).
005500*
005600*    ERROR MESSAGES USED.
005700*                         CG101 - CG114.
005800*
005900* CHANGES:
006000* 22/05/84 VBC -        CREATED - CAPITAL GAINS FIFO
006100*                       BAG ENGINE FOR LISTED STOCK,
006200*                       ORIGINALLY CALLED SL100.
006300* 04/03/89 DPW -        RATE-CHAINING ADDED SO A STOCK
006400*                       PRICED ONLY IN USD COULD STILL
006500*                       BE VALUED AGAINST A GBP BASE.
006600* 23/11/98 VBC - Y2K.   ALL DATE-TIME FIELDS WIDENED TO
006700                                                    CG100A
006800*                       CCYY, ANNIVERSARY-DATE LOGIC
006900*                       RE-PROVEN OVER THE CENTURY.
007000                                                    CG100B
007100* 14/10/13 VBC -        RENAMED SL100 TO CG100 WITH THE
007200*                       REST OF THE SUITE.
007300* 08/07/14 VBC - 2.00   RE-PURPOSED FOR DIGITAL CURRENCY
007400                                                    CG100C
007500*                       - BAG ENGINE NOW HANDLES PLAIN
007600*                       DEPOSITS/WITHDRAWALS AND CROSS-
007700*                       CRYPTO TRADES, NOT JUST SALES
007800*                       AGAINST THE BASE CURRENCY.
007900* 27/01/15 VBC - 2.00   ONE-YEAR TAX-FREE HOLDING RULE
008000*                       ADDED (BB540) PER THE REVENUE'S
008100*                       PRIVATE-SALE GUIDANCE.
008200* 03/02/18 RKS - 2.01   BAG-PRICE FIXED AT CREATION -
008300*                       SEE WSCGTBG SAME DATE.
008400* 02/03/26 VBC - 2.02   IN-MEMORY RATE TABLE SPLIT OUT
008500*                       TO WSCGTRX (SEE WSCGTRT) AND
008600*                       THE CGTOTALS TRAILER ROW ADDED
008700                                                    CG100D
008800*                       SO CG900 NEED NOT RE-TOTAL.
008900* 09/08/26 VBC - 2.03   BB450 WAS COSTING A NEW CROSS-
009000*                       TRADE BAG OFF WS-PROCEEDS, WHICH
009100*                       BB510 OVERWRITES PER BAG SPENT -
009200                                                    CG100E
009300*                       A MULTI-BAG DISPOSAL UNDERSTATED
009400*                       THE NEW BAG'S COST TO JUST THE
009500*                       LAST BAG'S SHARE.  ADDED
009600*                       WS-PAY-TOT-PROCEEDS TO ACCUMULATE
009700                                                    CG100F
009800*                       ACROSS THE WHOLE BB500-PAY WALK
009900*                       (RQ-CGT-057).
009920* 09/08/26 VBC - 2.04   FILE-CONTROL NOW ASSIGNS OFF
009930*                       CG-FILE-DEFS (COPY WSCGFIL) -
009940*                       SAME CHANGE AS CG000 AND CG900
009945                                                    CG100G
009950*                       (RQ-CGT-059).  DROPPED COPY
009955*                       WSCGCAL - CG-CALLED/CG-CALLER/
009960*                       CG-RETURN-CODE WERE NEVER SET
009965*                       OR TESTED BY ANY PROGRAM IN THE
009970*                       SUITE (NONE OF CG000/CG100/CG900
009975*                       CALL ONE ANOTHER - THEY ARE
009980*                       SEPARATE JOB STEPS).  SOURCE
009985*                       ALSO RESEQUENCED - THE COMMENT
009990*                       INDICATOR HAD DRIFTED TO COL 13.
010000*
010100****************************************************
010200*
010300* COPYRIGHT NOTICE.
010400* ****************
010500*
010600* THIS PROGRAM IS PART OF THE CAPITAL GAINS SUITE
010700* AND IS COPYRIGHT (C) VINCENT B COEN, 1984-2026.
010800*
010900* FREE SOFTWARE - REDISTRIBUTE AND/OR MODIFY UNDER
011000* THE GNU GENERAL PUBLIC LICENSE, VERSION 3 OR
011100* LATER, AS PUBLISHED BY THE FREE SOFTWARE FOUNDN.
011200*
011300* DISTRIBUTED IN THE HOPE IT WILL BE USEFUL, BUT
011400* WITHOUT ANY WARRANTY - WITHOUT EVEN THE IMPLIED
011500* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A
011600* PARTICULAR PURPOSE.  SEE THE GPL FOR DETAILS.
011700*
011800****************************************************
011900*
012000 ENVIRONMENT              DIVISION.
012100*================================
012200*
012300 CONFIGURATION            SECTION.
012400*
012500 SOURCE-COMPUTER.         GENERIC-PC.
012600 OBJECT-COMPUTER.         GENERIC-PC.
012700 SPECIAL-NAMES.
012800     C01 IS TOP-OF-FORM.
012900*
013000 INPUT-OUTPUT              SECTION.
013100 FILE-CONTROL.
013200*
013300     SELECT CG-PARAM-FILE  ASSIGN TO CG-FILE-PARAM
013400            ORGANIZATION IS RELATIVE
013500            ACCESS MODE  IS RANDOM
013600            RELATIVE KEY IS WS-RRN
013700            FILE STATUS  IS WS-PARAM-STATUS.
013800*
013900     SELECT RATES-FILE     ASSIGN TO CG-FILE-RATES
014000            ORGANIZATION IS LINE SEQUENTIAL
014100            FILE STATUS  IS WS-RATES-STATUS.
014200*
014300     SELECT SRT-TRADES-FILE ASSIGN TO CG-FILE-SRT-TRADES
014400            ORGANIZATION IS LINE SEQUENTIAL
014500            FILE STATUS  IS WS-SRT-STATUS.
014600*
014700     SELECT GAINS-CSV-FILE ASSIGN TO CG-FILE-GAINS-CSV
014800            ORGANIZATION IS LINE SEQUENTIAL
014900            FILE STATUS  IS WS-GAINS-STATUS.
015000*
015100     SELECT TOTALS-FILE    ASSIGN TO CG-FILE-TOTALS
015200            ORGANIZATION IS LINE SEQUENTIAL
015300            FILE STATUS  IS WS-TOTALS-STATUS.
015400*
015500 DATA                     DIVISION.
015600*================================
015700*
015800 FILE SECTION.
015900*
016000 FD  CG-PARAM-FILE.
016100 COPY WSCGTPM.
016200*
016300 FD  RATES-FILE
016400     RECORD CONTAINS 54 CHARACTERS.
016500 COPY WSCGTRT.
016600*
016700 FD  SRT-TRADES-FILE
016800     RECORD CONTAINS 140 CHARACTERS.
016900 COPY WSCGTTR.
017000*
017100 FD  GAINS-CSV-FILE
017200     RECORD CONTAINS 129 CHARACTERS.
017300 COPY WSCGTGN.
017400*
017500 FD  TOTALS-FILE
017600     RECORD CONTAINS 130 CHARACTERS.
017700 COPY WSCGTTL.
017800*
017900 WORKING-STORAGE SECTION.
018000*-----------------------
018100 77  PROG-NAME              PIC X(20)  VALUE
018200                             "CG100 (2.04)".
018300*
018350 COPY WSCGFIL.
018400 01  WS-DATA.
018500     03  WS-PARAM-STATUS     PIC XX     VALUE ZERO.
018600     03  WS-RATES-STATUS     PIC XX     VALUE ZERO.
018700     03  WS-SRT-STATUS       PIC XX     VALUE ZERO.
018800     03  WS-GAINS-STATUS     PIC XX     VALUE ZERO.
018900     03  WS-TOTALS-STATUS    PIC XX     VALUE ZERO.
019000     03  WS-RRN              PIC 9(04)  COMP VALUE 1.
019100     03  WS-SRT-EOF-SW       PIC X      VALUE "N".
019200         88  WS-SRT-EOF                 VALUE "Y".
019300     03  WS-RATES-EOF-SW     PIC X      VALUE "N".
019400         88  WS-RATES-EOF               VALUE "Y".
019500     03  WS-RECS-IN          PIC 9(06)  COMP VALUE ZERO.
019600     03  WS-RATES-IN         PIC 9(06)  COMP VALUE ZERO.
019700     03  WS-DISPOSAL-CNT     PIC 9(06)  COMP VALUE ZERO.
019800     03  WS-GAINS-WRITTEN    PIC 9(06)  COMP VALUE ZERO.
019900     03  WS-CUR-LOOKUP       PIC X(06).
020000     03  WS-CUR-FOUND-IDX    PIC 9(04)  COMP VALUE ZERO.
020100     03  WS-EXCESS-AMT       PIC 9(10)V9(08) VALUE ZERO.
020200     03  WS-AVAILABLE-AMT    PIC S9(12)V9(08) VALUE ZERO.
020300     03  WS-RUN-TOTAL-PROFIT PIC S9(12)V9(08) VALUE ZERO.
020400     03  WS-RUN-TAXABLE-PROFIT
020500                             PIC S9(12)V9(08) VALUE ZERO.
020600     03  FILLER              PIC X(04).
020700*
020800 01  WS-PAY-AREA.
020900*        A SMALL "PARAMETER BLOCK" FOR BB500-PAY - THE
021000*        SUITE HAS NO CALLED SUBPROGRAMS SO THIS PLAYS
021100*        THE SAME ROLE AS A LINKAGE SECTION WOULD.
021200     03  WS-PAY-DTIME        PIC 9(14).
021300     03  WS-PAY-CURRENCY     PIC X(06).
021400     03  WS-PAY-AMOUNT       PIC 9(10)V9(08).
021500     03  WS-PAY-REMAIN       PIC 9(10)V9(08).
021600     03  WS-PAY-KIND         PIC X(14).
021700     03  WS-PAY-IS-FEE-SW    PIC X.
021800         88  WS-PAY-IS-FEE               VALUE "Y".
021900     03  WS-PAY-TOT-PROCEEDS PIC S9(12)V9(08).
022000     03  FILLER              PIC X(04).
022100*
022200 01  WS-SPEND-AREA.
022300     03  WS-SPEND-AMOUNT     PIC 9(10)V9(08).
022400     03  WS-SPEND-VALUE      PIC 9(10)V9(08).
022500     03  WS-PROCEEDS         PIC S9(10)V9(08).
022600     03  FILLER              PIC X(04).
022700*
022800 01  WS-RATE-AREA.
022900     03  WS-RATE-DTIME       PIC 9(14).
023000     03  WS-RATE-FROM-CUR    PIC X(06).
023100     03  WS-RATE-TO-CUR      PIC X(06).
023200     03  WS-RATE-RESULT      PIC 9(10)V9(08).
023300     03  WS-RATE-FOUND-SW    PIC X.
023400         88  WS-RATE-FOUND               VALUE "Y".
023500     03  WS-LEG-FROM         PIC X(06).
023600     03  WS-LEG-TO           PIC X(06).
023700     03  WS-LEG-RATE         PIC 9(10)V9(08).
023800     03  WS-LEG-FOUND-SW     PIC X.
023900         88  WS-LEG-FOUND                VALUE "Y".
024000     03  WS-CHAIN-VIA        PIC X(06).
024100     03  WS-CHAIN-LEG1-RATE  PIC 9(10)V9(08).
024200     03  WS-BEST-DATE        PIC 9(14).
024300     03  FILLER              PIC X(04).
024400*
024500 01  WS-TERM-AREA.
024600     03  WS-TERM-SHORT-SW    PIC X.
024700         88  WS-TERM-IS-SHORT             VALUE "Y".
024800     03  FILLER              PIC X(03).
024900*
025000* REDEFINES 1 OF 1 IN THIS PROGRAM (THE REST COME IN
025100* VIA WSCGTTR/WSCGTRX/WSCGTBG/WSCGTTL) - BREAKS A
025200* 14-DIGIT TIMESTAMP INTO CALENDAR COMPONENTS SO
025300* BB540-CALC-TERM CAN COMPARE ANNIVERSARY DATES
025400* WITHOUT INTRINSIC FUNCTIONS, SAME TRICK AS CG000'S
025500* WS-TRD-HOLD-DATE-VIEW.
025600*
025700 01  WS-DATE-BREAK-AREA.
025800     03  WS-DB-FULL          PIC 9(14).
025900 01  WS-DATE-BREAK-VIEW REDEFINES WS-DATE-BREAK-AREA.
026000     03  WS-DB-CCYY          PIC 9(04).
026100     03  WS-DB-MM            PIC 9(02).
026200     03  WS-DB-DD            PIC 9(02).
026300     03  WS-DB-TIME          PIC 9(06).
026400*
026500 01  WS-BAG-CCYY             PIC 9(04)  COMP.
026600 01  WS-BAG-MM               PIC 9(02)  COMP.
026700 01  WS-BAG-DD               PIC 9(02)  COMP.
026800 01  WS-SELL-CCYY            PIC 9(04)  COMP.
026900 01  WS-SELL-MM              PIC 9(02)  COMP.
027000 01  WS-SELL-DD              PIC 9(02)  COMP.
027100 01  WS-YEAR-DIFF            PIC S9(04) COMP.
027200*
027300 COPY WSCGTRX.
027400 COPY WSCGTBG.
027600*
027700 01  ERROR-MESSAGES.
027800     03  CG101   PIC X(46) VALUE
027900         "CG101 PARAMETER FILE MISSING OR UNREADABLE -".
028000     03  CG102   PIC X(46) VALUE
028100         "CG102 RATES FILE NOT FOUND OR EMPTY - ABORT.".
028200     03  CG103   PIC X(48) VALUE
028300         "CG103 SORTED TRADE FILE NOT FOUND - RUN CG000.".
028400     03  CG104   PIC X(40) VALUE
028500         "CG104 BAG TABLE FULL - INCREASE CG-BAG-".
028600     03  CG105   PIC X(42) VALUE
028700         "CG105 CURRENCY TOTALS TABLE FULL - INCR.".
028800     03  CG106   PIC X(44) VALUE
028900         "CG106 BOUGHT CURRENCY IS BASE CCY - IGNORE".
029000     03  CG107   PIC X(45) VALUE
029100         "CG107 PAY AMOUNT EXCEEDS AVAILABLE BALANCE -".
029200     03  CG108   PIC X(38) VALUE
029300         "CG108 PAY CURRENCY IS THE BASE CCY -".
029400     03  CG109   PIC X(45) VALUE
029500         "CG109 WITHDRAW EXCEEDS AVAILABLE BALANCE -".
029600     03  CG110   PIC X(38) VALUE
029700         "CG110 WITHDRAW CCY IS THE BASE CCY -".
029800     03  CG111   PIC X(38) VALUE
029900         "CG111 DEPOSIT CCY IS THE BASE CCY -".
030000     03  CG112   PIC X(44) VALUE
030100         "CG112 NO RATE FOUND EVEN AFTER CHAINING -".
030200     03  CG113   PIC X(46) VALUE
030300         "CG113 DEPOSIT EXCEEDS ON-HOLD, EXCESS BAGGED-".
030400     03  CG114   PIC X(40) VALUE
030500         "CG114 RATE TABLE FULL - INCREASE ZZ600.".
030600     03  FILLER  PIC X(10) VALUE SPACES.
030700*
030800 PROCEDURE DIVISION.
030900*
031000 AA000-MAIN                SECTION.
031100*********************************
031200*
031300     PERFORM AA050-OPEN-FILES     THRU AA050-EXIT.
031400     PERFORM ZZ600-LOAD-RATES     THRU ZZ600-EXIT.
031500     PERFORM BB000-PROCESS-TRADES THRU BB000-EXIT.
031600     PERFORM CC900-WRITE-TOTALS   THRU CC900-EXIT.
031700     PERFORM AA900-CLOSE-FILES    THRU AA900-EXIT.
031800     DISPLAY "CG100 - TRADES READ    = " WS-RECS-IN.
031900     DISPLAY "CG100 - RATES LOADED    = " WS-RATES-IN.
032000     DISPLAY "CG100 - DISPOSALS       = " WS-DISPOSAL-CNT.
032100     DISPLAY "CG100 - TOTAL PROFIT    = " WS-RUN-TOTAL-PROFIT.
032200     DISPLAY "CG100 - SHORT-TERM (TAXABLE) PROFIT = "
032300             WS-RUN-TAXABLE-PROFIT.
032400     GOBACK.
032500*
032600 AA000-EXIT.
032700     EXIT.
032800*
032900 AA050-OPEN-FILES           SECTION.
033000*********************************
033100*
033200     OPEN INPUT CG-PARAM-FILE.
033300     IF WS-PARAM-STATUS NOT = "00"
033400         DISPLAY CG101 WS-PARAM-STATUS
033500         GO TO AA050-EXIT
033600     END-IF.
033700     MOVE 1 TO WS-RRN.
033800     READ CG-PARAM-FILE
033900         INVALID KEY
034000             DISPLAY CG101 " INVALID KEY"
034100     END-READ.
034200     CLOSE CG-PARAM-FILE.
034300*
034400     OPEN INPUT RATES-FILE.
034500     IF WS-RATES-STATUS NOT = "00"
034600         DISPLAY CG102 WS-RATES-STATUS
034700         MOVE 16 TO RETURN-CODE
034800         GOBACK
034900     END-IF.
035000*
035100     OPEN INPUT SRT-TRADES-FILE.
035200     IF WS-SRT-STATUS NOT = "00"
035300         DISPLAY CG103 WS-SRT-STATUS
035400         MOVE 16 TO RETURN-CODE
035500         GOBACK
035600     END-IF.
035700*
035800     OPEN OUTPUT TOTALS-FILE.
035900     IF CGP-CSV-WANTED
036000         OPEN OUTPUT GAINS-CSV-FILE
036100     END-IF.
036200*
036300 AA050-EXIT.
036400     EXIT.
036500*
036600 AA900-CLOSE-FILES          SECTION.
036700*********************************
036800*
036900     CLOSE RATES-FILE.
037000     CLOSE SRT-TRADES-FILE.
037100     CLOSE TOTALS-FILE.
037200     IF CGP-CSV-WANTED
037300         CLOSE GAINS-CSV-FILE
037400     END-IF.
037500*
037600 AA900-EXIT.
037700     EXIT.
037800*
037900 ZZ600-LOAD-RATES           SECTION.
038000*********************************
038100*  LOADS THE WHOLE RATES FILE INTO CG-RATE-TABLE (SEE
038200*  WSCGTRX).  THE FILE ARRIVES SORTED BY PAIR THEN
038300*  TIME SO ENTRIES ARE JUST APPENDED IN FILE ORDER.
038400*
038500     PERFORM ZZ601-READ-ONE-RATE THRU ZZ601-EXIT
038600         UNTIL WS-RATES-EOF.
038700*
038800 ZZ600-EXIT.
038900     EXIT.
039000*
039100 ZZ601-READ-ONE-RATE.
039200*
039300     READ RATES-FILE
039400         AT END
039500             MOVE "Y" TO WS-RATES-EOF-SW
039600             GO TO ZZ601-EXIT
039700     END-READ.
039800     IF WS-RATES-STATUS NOT = "00"
039900         MOVE "Y" TO WS-RATES-EOF-SW
040000         GO TO ZZ601-EXIT
040100     END-IF.
040200     IF CG-RATE-COUNT NOT < CG-RATE-MAX
040300         DISPLAY CG114 " " CGR-DATE-TIME
040400         GO TO ZZ601-EXIT
040500     END-IF.
040600     ADD 1 TO CG-RATE-COUNT.
040700     SET CGRT-IDX TO CG-RATE-COUNT.
040800     MOVE CGR-FROM-CUR  TO CGRT-FROM-CUR  (CGRT-IDX).
040900     MOVE CGR-TO-CUR    TO CGRT-TO-CUR    (CGRT-IDX).
041000     MOVE CGR-DATE-TIME TO CGRT-DATE-TIME (CGRT-IDX).
041100     MOVE CGR-RATE      TO CGRT-RATE      (CGRT-IDX).
041200     ADD 1 TO WS-RATES-IN.
041300*
041400 ZZ601-EXIT.
041500     EXIT.
041600*
041700 ZZ610-GET-RATE              SECTION.
041800*********************************
041900*  RETURNS THE RATE FOR WS-RATE-FROM-CUR INTO
042000*  WS-RATE-TO-CUR AT WS-RATE-DTIME IN WS-RATE-RESULT.
042100*  TRIES A DIRECT SERIES, THEN THE RECIPROCAL OF A
042200*  REVERSE-DIRECTION SERIES, THEN A ONE-HOP CHAIN
042300*  THROUGH AN INTERMEDIATE CURRENCY.  NO PATH FOUND
042400*  IS FATAL - THE BAG ENGINE CANNOT VALUE A DISPOSAL
042500*  IT CANNOT PRICE.
042600*
042700     MOVE "N" TO WS-RATE-FOUND-SW.
042800     IF WS-RATE-FROM-CUR = WS-RATE-TO-CUR
042900         MOVE 1 TO WS-RATE-RESULT
043000         MOVE "Y" TO WS-RATE-FOUND-SW
043100         GO TO ZZ610-EXIT
043200     END-IF.
043300     MOVE WS-RATE-FROM-CUR TO WS-LEG-FROM.
043400     MOVE WS-RATE-TO-CUR   TO WS-LEG-TO.
043500     PERFORM ZZ630-FIND-ONE-LEG THRU ZZ630-EXIT.
043600     IF WS-LEG-FOUND
043700         MOVE WS-LEG-RATE  TO WS-RATE-RESULT
043800         MOVE "Y" TO WS-RATE-FOUND-SW
043900         GO TO ZZ610-EXIT
044000     END-IF.
044100     PERFORM ZZ620-CHAIN-RATE THRU ZZ620-EXIT.
044200     IF WS-RATE-FOUND
044300         GO TO ZZ610-EXIT
044400     END-IF.
044500     DISPLAY CG112 " " WS-RATE-FROM-CUR "/" WS-RATE-TO-CUR.
044600     MOVE 16 TO RETURN-CODE.
044700     GOBACK.
044800*
044900 ZZ610-EXIT.
045000     EXIT.
045100*
045200 ZZ620-CHAIN-RATE           SECTION.
045300*********************************
045400*  ONE-HOP CHAIN - TRIES EVERY CURRENCY THAT APPEARS
045500*  AS A "TO" SIDE SOMEWHERE IN THE TABLE AS THE
045600*  INTERMEDIATE STEP, E.G. XMR-BTC THEN BTC-EUR.
045700*  FIRST WORKABLE CHAIN FOUND WINS.
045800*
045900     MOVE "N" TO WS-RATE-FOUND-SW.
046000     PERFORM ZZ621-TRY-ONE-CHAIN THRU ZZ621-EXIT
046100         VARYING CGRT-IDX FROM 1 BY 1
046200         UNTIL CGRT-IDX > CG-RATE-COUNT
046300            OR WS-RATE-FOUND.
046400*
046500 ZZ620-EXIT.
046600     EXIT.
046700*
046800 ZZ621-TRY-ONE-CHAIN.
046900*
047000     MOVE CGRT-TO-CUR (CGRT-IDX) TO WS-CHAIN-VIA.
047100     IF WS-CHAIN-VIA = WS-RATE-FROM-CUR
047200        OR WS-CHAIN-VIA = WS-RATE-TO-CUR
047300         GO TO ZZ621-EXIT
047400     END-IF.
047500     MOVE WS-RATE-FROM-CUR TO WS-LEG-FROM.
047600     MOVE WS-CHAIN-VIA     TO WS-LEG-TO.
047700     PERFORM ZZ630-FIND-ONE-LEG THRU ZZ630-EXIT.
047800     IF NOT WS-LEG-FOUND
047900         GO TO ZZ621-EXIT
048000     END-IF.
048100     MOVE WS-LEG-RATE TO WS-CHAIN-LEG1-RATE.
048200     MOVE WS-CHAIN-VIA   TO WS-LEG-FROM.
048300     MOVE WS-RATE-TO-CUR TO WS-LEG-TO.
048400     PERFORM ZZ630-FIND-ONE-LEG THRU ZZ630-EXIT.
048500     IF NOT WS-LEG-FOUND
048600         GO TO ZZ621-EXIT
048700     END-IF.
048800     COMPUTE WS-RATE-RESULT ROUNDED =
048900             WS-CHAIN-LEG1-RATE * WS-LEG-RATE.
049000     MOVE "Y" TO WS-RATE-FOUND-SW.
049100*
049200 ZZ621-EXIT.
049300     EXIT.
049400*
049500 ZZ630-FIND-ONE-LEG          SECTION.
049600*********************************
049700*  FINDS THE LATEST TABLE ENTRY FOR WS-LEG-FROM TO
049800*  WS-LEG-TO NOT LATER THAN WS-RATE-DTIME - I.E. THE
049900*  LOOKUP TIME FLOORED TO THE SERIES PERIOD - CHECKING
050000*  BOTH THE DIRECT SERIES AND THE RECIPROCAL OF ANY
050100*  REVERSE-DIRECTION SERIES.
050200*
050300     MOVE "N" TO WS-LEG-FOUND-SW.
050400     MOVE ZERO TO WS-BEST-DATE.
050500     MOVE ZERO TO WS-LEG-RATE.
050600     PERFORM ZZ631-CHECK-ONE-ENTRY THRU ZZ631-EXIT
050700         VARYING CGRT-IDX FROM 1 BY 1
050800         UNTIL CGRT-IDX > CG-RATE-COUNT.
050900*
051000 ZZ630-EXIT.
051100     EXIT.
051200*
051300 ZZ631-CHECK-ONE-ENTRY.
051400*
051500     IF CGRT-FROM-CUR (CGRT-IDX) = WS-LEG-FROM
051600        AND CGRT-TO-CUR (CGRT-IDX) = WS-LEG-TO
051700        AND CGRT-DATE-TIME (CGRT-IDX) NOT > WS-RATE-DTIME
051800        AND CGRT-DATE-TIME (CGRT-IDX) NOT < WS-BEST-DATE
051900         MOVE CGRT-DATE-TIME (CGRT-IDX) TO WS-BEST-DATE
052000         MOVE CGRT-RATE      (CGRT-IDX) TO WS-LEG-RATE
052100         MOVE "Y" TO WS-LEG-FOUND-SW
052200     END-IF.
052300     SET CGRV-IDX TO CGRT-IDX.
052400     IF CGRV-FROM-CUR (CGRV-IDX) = WS-LEG-TO
052500        AND CGRV-TO-CUR (CGRV-IDX) = WS-LEG-FROM
052600        AND CGRV-DATE-TIME (CGRV-IDX) NOT > WS-RATE-DTIME
052700        AND CGRV-DATE-TIME (CGRV-IDX) NOT < WS-BEST-DATE
052800         MOVE CGRV-DATE-TIME (CGRV-IDX) TO WS-BEST-DATE
052900         COMPUTE WS-LEG-RATE ROUNDED =
053000                 1 / CGRV-RATE (CGRV-IDX)
053100         MOVE "Y" TO WS-LEG-FOUND-SW
053200     END-IF.
053300*
053400 ZZ631-EXIT.
053500     EXIT.
053600*
053700 BB000-PROCESS-TRADES        SECTION.
053800*********************************
053900*
054000     PERFORM BB010-READ-ONE-TRADE THRU BB010-EXIT
054100         UNTIL WS-SRT-EOF.
054200*
054300 BB000-EXIT.
054400     EXIT.
054500*
054600 BB010-READ-ONE-TRADE.
054700*
054800     READ SRT-TRADES-FILE
054900         AT END
055000             MOVE "Y" TO WS-SRT-EOF-SW
055100             GO TO BB010-EXIT
055200     END-READ.
055300     IF WS-SRT-STATUS NOT = "00"
055400         MOVE "Y" TO WS-SRT-EOF-SW
055500         GO TO BB010-EXIT
055600     END-IF.
055700     ADD 1 TO WS-RECS-IN.
055800     PERFORM BB100-DISPATCH-TRADE THRU BB100-EXIT.
055900*
056000 BB010-EXIT.
056100     EXIT.
056200*
056300 BB100-DISPATCH-TRADE        SECTION.
056400*********************************
056500*  SHAPE OF THE NORMALIZED RECORD DECIDES WHAT IT IS:
056600*  SELL SIDE IS THE BASE CCY AND NON-ZERO -  A BUY OF
056700*  THE BUY CCY (BB200); NO SELL SIDE - A PLAIN DEPOSIT
056800*  (BB300); NO BUY SIDE - A PLAIN WITHDRAWAL (BB400);
056900*  OTHERWISE A CROSS-CURRENCY TRADE (BB450).  A FEE
057000*  PRESENT ON ANY SHAPE IS PAID SEPARATELY AFTERWARDS.
057100*
057200     IF CGT-SELL-CUR = CGP-BASE-CURRENCY
057300        AND CGT-SELL-AMT NOT = ZERO
057400         PERFORM BB200-BUY-BAG THRU BB200-EXIT
057500     ELSE
057600         IF CGT-SELL-CUR = SPACES
057700            OR CGT-SELL-AMT = ZERO
057800             PERFORM BB300-DEPOSIT THRU BB300-EXIT
057900         ELSE
058000             IF CGT-BUY-CUR = SPACES
058100                OR CGT-BUY-AMT = ZERO
058200                 PERFORM BB400-WITHDRAW THRU BB400-EXIT
058300             ELSE
058400                 PERFORM BB450-CROSS-TRADE
058500                                    THRU BB450-EXIT
058600             END-IF
058700         END-IF
058800     END-IF.
058900     IF CGT-FEE-AMT > ZERO
059000         PERFORM BB600-PAY-FEE THRU BB600-EXIT
059100     END-IF.
059200*
059300 BB100-EXIT.
059400     EXIT.
059500*
059600 BB200-BUY-BAG                SECTION.
059700*********************************
059800*  A PURCHASE OF CGT-BUY-CUR PAID FOR OUT OF THE BASE
059900*  CURRENCY - CREATE A NEW BAG, COST FIXED AT THE
060000*  SELL-SIDE AMOUNT (INCLUDING ANY FEES ALREADY NETTED
060100*  IN BY CG000 AA200-NORMALIZE-TRADE).
060200*
060300     IF CGT-BUY-AMT NOT > ZERO
060400         GO TO BB200-EXIT
060500     END-IF.
060600     IF CGT-BUY-CUR = CGP-BASE-CURRENCY
060700         DISPLAY CG106 " " CGT-DATE-TIME
060800         GO TO BB200-EXIT
060900     END-IF.
061000     IF CG-BAG-COUNT NOT < CG-BAG-MAX
061100         DISPLAY CG104 " " CGT-DATE-TIME
061200         GO TO BB200-EXIT
061300     END-IF.
061400     ADD 1 TO CG-BAG-COUNT.
061500     SET CGB-IDX TO CG-BAG-COUNT.
061600     MOVE CGT-DATE-TIME  TO BAG-DATE-TIME  (CGB-IDX).
061700     MOVE CGT-BUY-CUR    TO BAG-CURRENCY   (CGB-IDX).
061800     MOVE CGT-BUY-AMT    TO BAG-ORIG-AMT   (CGB-IDX).
061900     MOVE CGT-BUY-AMT    TO BAG-CUR-AMT    (CGB-IDX).
062000     MOVE CGT-SELL-AMT   TO BAG-BASE-VALUE (CGB-IDX).
062100     COMPUTE BAG-PRICE (CGB-IDX) ROUNDED =
062200             CGT-SELL-AMT / CGT-BUY-AMT.
062300     MOVE "N" TO BAG-EMPTY-SW (CGB-IDX).
062400     MOVE CGT-BUY-CUR TO WS-CUR-LOOKUP.
062500     PERFORM BB800-FIND-CUR-TOTAL THRU BB800-EXIT.
062600     ADD CGT-BUY-AMT TO CGC-TOTAL-AMT (WS-CUR-FOUND-IDX).
062700*
062800 BB200-EXIT.
062900     EXIT.
063000*
063100 BB300-DEPOSIT                SECTION.
063200*********************************
063300*  A DEPOSIT OF CGT-BUY-CUR - FIRST WORKS OFF ANY
063400*  MATCHING ON-HOLD BALANCE LEFT BY A PRIOR WITHDRAWAL
063500*  (SEE BB400); WHATEVER IS LEFT OVER IS EXCESS AND
063600*  GOES STRAIGHT INTO A NEW ZERO-COST BAG.
063700*
063800     IF CGT-BUY-CUR = CGP-BASE-CURRENCY
063900         DISPLAY CG111 " " CGT-DATE-TIME
064000         GO TO BB300-EXIT
064100     END-IF.
064200     MOVE CGT-BUY-CUR TO WS-CUR-LOOKUP.
064300     PERFORM BB800-FIND-CUR-TOTAL THRU BB800-EXIT.
064400     IF CGT-BUY-AMT NOT > CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX)
064500         SUBTRACT CGT-BUY-AMT
064600             FROM CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX)
064700         GO TO BB300-EXIT
064800     END-IF.
064900     SUBTRACT CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX)
065000         FROM CGT-BUY-AMT GIVING WS-EXCESS-AMT.
065100     MOVE ZERO TO CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX).
065200     DISPLAY CG113 " " CGT-DATE-TIME.
065300     IF CG-BAG-COUNT NOT < CG-BAG-MAX
065400         DISPLAY CG104 " " CGT-DATE-TIME
065500         GO TO BB300-EXIT
065600     END-IF.
065700     ADD 1 TO CG-BAG-COUNT.
065800     SET CGB-IDX TO CG-BAG-COUNT.
065900     MOVE CGT-DATE-TIME  TO BAG-DATE-TIME  (CGB-IDX).
066000     MOVE CGT-BUY-CUR    TO BAG-CURRENCY   (CGB-IDX).
066100     MOVE WS-EXCESS-AMT  TO BAG-ORIG-AMT   (CGB-IDX).
066200     MOVE WS-EXCESS-AMT  TO BAG-CUR-AMT    (CGB-IDX).
066300     MOVE ZERO           TO BAG-BASE-VALUE (CGB-IDX).
066400     MOVE ZERO           TO BAG-PRICE      (CGB-IDX).
066500     MOVE "N"            TO BAG-EMPTY-SW   (CGB-IDX).
066600     ADD WS-EXCESS-AMT TO CGC-TOTAL-AMT (WS-CUR-FOUND-IDX).
066700*
066800 BB300-EXIT.
066900     EXIT.
067000*
067100 BB400-WITHDRAW                SECTION.
067200*********************************
067300*  A WITHDRAWAL OF CGT-SELL-CUR - RAISES THE ON-HOLD
067400*  BALANCE FOR THAT CURRENCY, NO BAGS CHANGE HANDS
067500*  UNTIL THE MATCHING DEPOSIT (OR ITS SHORTFALL) IS
067600*  SEEN BY BB300.
067700*
067800     IF CGT-SELL-CUR = CGP-BASE-CURRENCY
067900         DISPLAY CG110 " " CGT-DATE-TIME
068000         GO TO BB400-EXIT
068100     END-IF.
068200     MOVE CGT-SELL-CUR TO WS-CUR-LOOKUP.
068300     PERFORM BB800-FIND-CUR-TOTAL THRU BB800-EXIT.
068400     SUBTRACT CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX)
068500         FROM CGC-TOTAL-AMT (WS-CUR-FOUND-IDX)
068600         GIVING WS-AVAILABLE-AMT.
068700     IF CGT-SELL-AMT > WS-AVAILABLE-AMT
068800         DISPLAY CG109 " " CGT-DATE-TIME
068900         GO TO BB400-EXIT
069000     END-IF.
069100     ADD CGT-SELL-AMT TO CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX).
069200*
069300 BB400-EXIT.
069400     EXIT.
069500*
069600 BB450-CROSS-TRADE             SECTION.
069700*********************************
069800*  A DISPOSAL OF CGT-SELL-CUR FOR SOMETHING OTHER THAN
069900*  THE BASE CURRENCY - PAY THE SELL AMOUNT OUT OF THE
070000*  SELL-CCY BAGS (REALIZING PROFIT), THEN IF THE BUY
070100*  SIDE IS NOT THE BASE CCY EITHER, THE FULL DISPOSAL
070200*  PROCEEDS BECOME THE COST OF A NEW BAG.
070300*
070400     MOVE CGT-DATE-TIME  TO WS-PAY-DTIME.
070500     MOVE CGT-SELL-CUR   TO WS-PAY-CURRENCY.
070600     MOVE CGT-SELL-AMT   TO WS-PAY-AMOUNT.
070700     MOVE "SALE"         TO WS-PAY-KIND.
070800     MOVE "N"            TO WS-PAY-IS-FEE-SW.
070900     PERFORM BB500-PAY THRU BB500-EXIT.
071000     IF CGT-BUY-CUR NOT = CGP-BASE-CURRENCY
071100        AND CGT-BUY-CUR NOT = SPACES
071200        AND CGT-BUY-AMT > ZERO
071300         IF CG-BAG-COUNT NOT < CG-BAG-MAX
071400             DISPLAY CG104 " " CGT-DATE-TIME
071500             GO TO BB450-EXIT
071600         END-IF
071700         ADD 1 TO CG-BAG-COUNT
071800         SET CGB-IDX TO CG-BAG-COUNT
071900         MOVE CGT-DATE-TIME TO BAG-DATE-TIME  (CGB-IDX)
072000         MOVE CGT-BUY-CUR   TO BAG-CURRENCY   (CGB-IDX)
072100         MOVE CGT-BUY-AMT   TO BAG-ORIG-AMT   (CGB-IDX)
072200         MOVE CGT-BUY-AMT   TO BAG-CUR-AMT    (CGB-IDX)
072300         MOVE WS-PAY-TOT-PROCEEDS TO BAG-BASE-VALUE (CGB-IDX)
072400         COMPUTE BAG-PRICE (CGB-IDX) ROUNDED =
072500                 WS-PAY-TOT-PROCEEDS / CGT-BUY-AMT
072600         MOVE "N" TO BAG-EMPTY-SW (CGB-IDX)
072700         MOVE CGT-BUY-CUR TO WS-CUR-LOOKUP
072800         PERFORM BB800-FIND-CUR-TOTAL THRU BB800-EXIT
072900         ADD CGT-BUY-AMT
073000             TO CGC-TOTAL-AMT (WS-CUR-FOUND-IDX)
073100     END-IF.
073200*
073300 BB450-EXIT.
073400     EXIT.
073500*
073600 BB500-PAY                    SECTION.
073700*********************************
073800*  SPENDS WS-PAY-AMOUNT OF WS-PAY-CURRENCY AT
073900*  WS-PAY-DTIME, WALKING THE BAGS OLDEST-FIRST (FIFO).
074000*  CALLED BOTH FOR REAL DISPOSALS (BB450) AND FOR FEE
074100*  PAYMENTS (BB600, WS-PAY-IS-FEE-SW = "Y").
074200*
074300     IF WS-PAY-CURRENCY = CGP-BASE-CURRENCY
074400         DISPLAY CG108 " " CGT-DATE-TIME
074500         GO TO BB500-EXIT
074600     END-IF.
074700     MOVE WS-PAY-CURRENCY TO WS-CUR-LOOKUP.
074800     PERFORM BB800-FIND-CUR-TOTAL THRU BB800-EXIT.
074900     SUBTRACT CGC-ON-HOLD-AMT (WS-CUR-FOUND-IDX)
075000         FROM CGC-TOTAL-AMT (WS-CUR-FOUND-IDX)
075100         GIVING WS-AVAILABLE-AMT.
075200     IF WS-PAY-AMOUNT > WS-AVAILABLE-AMT
075300         DISPLAY CG107 " " CGT-DATE-TIME
075400         GO TO BB500-EXIT
075500     END-IF.
075600     MOVE WS-PAY-AMOUNT TO WS-PAY-REMAIN.
075700     MOVE ZERO TO WS-PAY-TOT-PROCEEDS.
075800     PERFORM BB510-SPEND-ONE-BAG THRU BB510-EXIT
075900         VARYING CGB-IDX FROM 1 BY 1
076000         UNTIL CGB-IDX > CG-BAG-COUNT
076100            OR WS-PAY-REMAIN = ZERO.
076200     SUBTRACT WS-PAY-AMOUNT
076300         FROM CGC-TOTAL-AMT (WS-CUR-FOUND-IDX).
076400*
076500 BB500-EXIT.
076600     EXIT.
076700*
076800 BB510-SPEND-ONE-BAG.
076900*  ONE PASS OF THE FIFO WALK - SEE WSCGTBG FOR WHY
077000*  BAGS NEED NO SORTING TO STAY IN CREATION ORDER.
077100*
077200     IF BAG-CURRENCY (CGB-IDX) NOT = WS-PAY-CURRENCY
077300         GO TO BB510-EXIT
077400     END-IF.
077500     IF BAG-IS-EMPTY (CGB-IDX)
077600         GO TO BB510-EXIT
077700     END-IF.
077800     IF WS-PAY-REMAIN NOT < BAG-CUR-AMT (CGB-IDX)
077900         MOVE BAG-CUR-AMT   (CGB-IDX) TO WS-SPEND-AMOUNT
078000         MOVE BAG-BASE-VALUE (CGB-IDX) TO WS-SPEND-VALUE
078100         SUBTRACT BAG-CUR-AMT (CGB-IDX) FROM WS-PAY-REMAIN
078200         MOVE ZERO TO BAG-CUR-AMT    (CGB-IDX)
078300         MOVE ZERO TO BAG-BASE-VALUE (CGB-IDX)
078400         MOVE "Y"  TO BAG-EMPTY-SW   (CGB-IDX)
078500     ELSE
078600         MOVE WS-PAY-REMAIN TO WS-SPEND-AMOUNT
078700         COMPUTE WS-SPEND-VALUE ROUNDED =
078800                 WS-PAY-REMAIN * BAG-PRICE (CGB-IDX)
078900         SUBTRACT WS-SPEND-AMOUNT
079000             FROM BAG-CUR-AMT (CGB-IDX)
079100         SUBTRACT WS-SPEND-VALUE
079200             FROM BAG-BASE-VALUE (CGB-IDX)
079300         MOVE ZERO TO WS-PAY-REMAIN
079400     END-IF.
079500     MOVE WS-PAY-DTIME      TO WS-RATE-DTIME.
079600     MOVE WS-PAY-CURRENCY   TO WS-RATE-FROM-CUR.
079700     MOVE CGP-BASE-CURRENCY TO WS-RATE-TO-CUR.
079800     PERFORM ZZ610-GET-RATE THRU ZZ610-EXIT.
079900     COMPUTE WS-PROCEEDS ROUNDED =
080000             WS-SPEND-AMOUNT * WS-RATE-RESULT.
080100     ADD WS-PROCEEDS TO WS-PAY-TOT-PROCEEDS.
080200     PERFORM BB540-CALC-TERM THRU BB540-EXIT.
080300     PERFORM BB520-WRITE-GAINS-REC THRU BB520-EXIT.
080400*
080500 BB510-EXIT.
080600     EXIT.
080700*
080800 BB520-WRITE-GAINS-REC        SECTION.
080900*********************************
081000*  ONE ROW PER BAG CONSUMED.  A FEE PAYMENT SHOWS ZERO
081100*  PROCEEDS AND ITS PROFIT AS MINUS THE COST TAKEN -
081200*  A FEE IS PURE LOSS AT THE BAG'S ORIGINAL COST, NOT
081300*  A DISPOSAL AT MARKET VALUE.
081400*
081500     MOVE WS-PAY-KIND            TO CGG-KIND.
081600     MOVE WS-PAY-DTIME           TO CGG-SELL-DATE.
081700     MOVE BAG-DATE-TIME (CGB-IDX) TO CGG-BAG-DATE.
081800     MOVE WS-PAY-CURRENCY        TO CGG-CURRENCY.
081900     MOVE WS-TERM-SHORT-SW       TO CGG-SHORT-TERM.
082000     MOVE WS-SPEND-AMOUNT        TO CGG-AMOUNT.
082100     MOVE WS-SPEND-VALUE         TO CGG-COST.
082200     IF WS-PAY-IS-FEE
082300         MOVE ZERO TO CGG-PROCEEDS
082400         COMPUTE CGG-PROFIT = ZERO - WS-SPEND-VALUE
082500     ELSE
082600         MOVE WS-PROCEEDS TO CGG-PROCEEDS
082700         COMPUTE CGG-PROFIT = WS-PROCEEDS - WS-SPEND-VALUE
082800     END-IF.
082900     ADD CGG-PROFIT TO WS-RUN-TOTAL-PROFIT.
083000     IF CGG-IS-SHORT-TERM
083100         ADD CGG-PROFIT TO WS-RUN-TAXABLE-PROFIT
083200     END-IF.
083300     ADD 1 TO WS-DISPOSAL-CNT.
083400     IF CGP-CSV-WANTED
083500         WRITE CGG-GAINS-RECORD
083600         IF WS-GAINS-STATUS = "00"
083700             ADD 1 TO WS-GAINS-WRITTEN
083800         END-IF
083900     END-IF.
084000*
084100 BB520-EXIT.
084200     EXIT.
084300*
084400 BB540-CALC-TERM               SECTION.
084500*********************************
084600*  GERMAN-STYLE ONE-YEAR RULE - SHORT-TERM (TAXABLE)
084700*  UNLESS A FULL CALENDAR YEAR HAS PASSED BETWEEN THE
084800*  BAG'S PURCHASE DATE AND THE DISPOSAL DATE, I.E. THE
084900*  ANNIVERSARY OF THE PURCHASE HAS BEEN REACHED.
085000*
085100     MOVE BAG-DATE-TIME (CGB-IDX) TO WS-DB-FULL.
085200     MOVE WS-DB-CCYY TO WS-BAG-CCYY.
085300     MOVE WS-DB-MM   TO WS-BAG-MM.
085400     MOVE WS-DB-DD   TO WS-BAG-DD.
085500     MOVE WS-PAY-DTIME TO WS-DB-FULL.
085600     MOVE WS-DB-CCYY TO WS-SELL-CCYY.
085700     MOVE WS-DB-MM   TO WS-SELL-MM.
085800     MOVE WS-DB-DD   TO WS-SELL-DD.
085900     SUBTRACT WS-BAG-CCYY FROM WS-SELL-CCYY
086000         GIVING WS-YEAR-DIFF.
086100     IF WS-YEAR-DIFF < 1
086200         MOVE "Y" TO WS-TERM-SHORT-SW
086300     ELSE
086400         IF WS-YEAR-DIFF > 1
086500             MOVE "N" TO WS-TERM-SHORT-SW
086600         ELSE
086700             IF WS-SELL-MM < WS-BAG-MM
086800                 MOVE "Y" TO WS-TERM-SHORT-SW
086900             ELSE
087000                 IF WS-SELL-MM = WS-BAG-MM
087100                    AND WS-SELL-DD < WS-BAG-DD
087200                     MOVE "Y" TO WS-TERM-SHORT-SW
087300                 ELSE
087400                     MOVE "N" TO WS-TERM-SHORT-SW
087500                 END-IF
087600             END-IF
087700         END-IF
087800     END-IF.
087900*
088000 BB540-EXIT.
088100     EXIT.
088200*
088300 BB600-PAY-FEE                 SECTION.
088400*********************************
088500*  A FEE ON A DEPOSIT, WITHDRAWAL OR TRADE IS ITSELF A
088600*  DISPOSAL OF THE FEE CURRENCY AND IS PAID VIA BB500,
088700*  UNLESS THE FEE IS ALREADY IN THE BASE CURRENCY, IN
088800*  WHICH CASE IT IS JUST BASE-CURRENCY CASH SPENT AND
088900*  REALIZES NO GAIN OR LOSS.
089000*
089100     MOVE CGT-DATE-TIME TO WS-PAY-DTIME.
089200     MOVE CGT-FEE-CUR   TO WS-PAY-CURRENCY.
089300     MOVE CGT-FEE-AMT   TO WS-PAY-AMOUNT.
089400     MOVE "Y" TO WS-PAY-IS-FEE-SW.
089500     IF CGT-SELL-CUR = SPACES OR CGT-SELL-AMT = ZERO
089600         MOVE "DEPOSIT FEE" TO WS-PAY-KIND
089700     ELSE
089800         IF CGT-BUY-CUR = SPACES OR CGT-BUY-AMT = ZERO
089900             MOVE "WITHDRAWAL FEE" TO WS-PAY-KIND
090000         ELSE
090100             MOVE "EXCHANGE FEE" TO WS-PAY-KIND
090200         END-IF
090300     END-IF.
090400     IF WS-PAY-CURRENCY = CGP-BASE-CURRENCY
090500         GO TO BB600-EXIT
090600     END-IF.
090700     PERFORM BB500-PAY THRU BB500-EXIT.
090800*
090900 BB600-EXIT.
091000     EXIT.
091100*
091200 BB800-FIND-CUR-TOTAL           SECTION.
091300*********************************
091400*  FINDS WS-CUR-LOOKUP IN CG-CURRENCY-TOTALS, APPENDING
091500*  A ZEROED NEW ENTRY IF IT HAS NOT BEEN SEEN BEFORE.
091600*  RETURNS THE ENTRY'S OCCURRENCE NUMBER IN
091700*  WS-CUR-FOUND-IDX (AND LEAVES CGC-IDX SET TO IT).
091800*
091900     MOVE ZERO TO WS-CUR-FOUND-IDX.
092000     IF CG-CUR-COUNT = ZERO
092100         GO TO BB800-APPEND
092200     END-IF.
092300     PERFORM BB810-SCAN-ONE-CUR THRU BB810-EXIT
092400         VARYING CGC-IDX FROM 1 BY 1
092500         UNTIL CGC-IDX > CG-CUR-COUNT
092600            OR WS-CUR-FOUND-IDX NOT = ZERO.
092700     IF WS-CUR-FOUND-IDX NOT = ZERO
092800         GO TO BB800-EXIT
092900     END-IF.
093000*
093100 BB800-APPEND.
093200*
093300     IF CG-CUR-COUNT NOT < 0500
093400         DISPLAY CG105 " " CGT-DATE-TIME
093500         GO TO BB800-EXIT
093600     END-IF.
093700     ADD 1 TO CG-CUR-COUNT.
093800     SET CGC-IDX TO CG-CUR-COUNT.
093900     MOVE WS-CUR-LOOKUP TO CGC-CURRENCY (CGC-IDX).
094000     MOVE ZERO TO CGC-TOTAL-AMT   (CGC-IDX).
094100     MOVE ZERO TO CGC-ON-HOLD-AMT (CGC-IDX).
094200     SET WS-CUR-FOUND-IDX TO CGC-IDX.
094300*
094400 BB800-EXIT.
094500     EXIT.
094600*
094700 BB810-SCAN-ONE-CUR.
094800*
094900     IF CGC-CURRENCY (CGC-IDX) = WS-CUR-LOOKUP
095000         SET WS-CUR-FOUND-IDX TO CGC-IDX
095100     END-IF.
095200*
095300 BB810-EXIT.
095400     EXIT.
095500*
095600 CC900-WRITE-TOTALS             SECTION.
095700*********************************
095800*  END OF RUN SNAPSHOT FOR CG900 - ONE ROW PER CURRENCY
095900*  TOTAL, ONE PER REMAINING NON-EMPTY BAG, THEN THE
096000*  SINGLE TRAILER ROW WITH THE RUN'S PROFIT FIGURES.
096100*
096200     PERFORM CC910-WRITE-ONE-CUR THRU CC910-EXIT
096300         VARYING CGC-IDX FROM 1 BY 1
096400         UNTIL CGC-IDX > CG-CUR-COUNT.
096500     PERFORM CC920-WRITE-ONE-BAG THRU CC920-EXIT
096600         VARYING CGB-IDX FROM 1 BY 1
096700         UNTIL CGB-IDX > CG-BAG-COUNT.
096800     PERFORM CC930-WRITE-TRAILER THRU CC930-EXIT.
096900*
097000 CC900-EXIT.
097100     EXIT.
097200*
097300 CC910-WRITE-ONE-CUR.
097400*
097500     MOVE "C" TO CGL-REC-TYPE.
097600     MOVE CGC-CURRENCY   (CGC-IDX) TO CGL-CURRENCY.
097700     MOVE CGC-TOTAL-AMT  (CGC-IDX) TO CGL-TOTAL-AMT.
097800     MOVE CGC-ON-HOLD-AMT (CGC-IDX) TO CGL-ON-HOLD-AMT.
097900     MOVE ZERO TO CGL-BAG-DATE-TIME.
098000     MOVE ZERO TO CGL-BAG-AMOUNT.
098100     MOVE ZERO TO CGL-BAG-COST.
098200     MOVE ZERO TO CGL-TOTAL-DISPOSALS.
098300     MOVE ZERO TO CGL-TAXABLE-PROFIT.
098400     WRITE CGL-TOTALS-RECORD.
098500*
098600 CC910-EXIT.
098700     EXIT.
098800*
098900 CC920-WRITE-ONE-BAG.
099000*
099100     IF BAG-IS-EMPTY (CGB-IDX)
099200         GO TO CC920-EXIT
099300     END-IF.
099400     MOVE "B" TO CGL-REC-TYPE.
099500     MOVE BAG-CURRENCY (CGB-IDX) TO CGL-CURRENCY.
099600     MOVE ZERO TO CGL-TOTAL-AMT.
099700     MOVE ZERO TO CGL-ON-HOLD-AMT.
099800     MOVE BAG-DATE-TIME  (CGB-IDX) TO CGL-BAG-DATE-TIME.
099900     MOVE BAG-CUR-AMT    (CGB-IDX) TO CGL-BAG-AMOUNT.
100000     MOVE BAG-BASE-VALUE (CGB-IDX) TO CGL-BAG-COST.
100100     MOVE ZERO TO CGL-TOTAL-DISPOSALS.
100200     MOVE ZERO TO CGL-TAXABLE-PROFIT.
100300     WRITE CGL-TOTALS-RECORD.
100400*
100500 CC920-EXIT.
100600     EXIT.
100700*
100800 CC930-WRITE-TRAILER.
100900*
101000     MOVE "T" TO CGLT-REC-TYPE.
101100     MOVE CGP-BASE-CURRENCY     TO CGLT-BASE-CURRENCY.
101200     MOVE WS-DISPOSAL-CNT       TO CGLT-DISPOSALS.
101300     MOVE WS-RUN-TOTAL-PROFIT   TO CGLT-TOTAL-PROFIT.
101400     MOVE WS-RUN-TAXABLE-PROFIT
101500                            TO CGLT-SHORT-TERM-PROFIT.
101600     WRITE CGL-TRAILER-VIEW.
101700*
101800 CC930-EXIT.
101900     EXIT.
