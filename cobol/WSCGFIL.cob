000100* FILES USED BY THE CAPITAL GAINS (CGT) SUITE.
000200* 14/03/84 VBC - CREATED, TRIMMED FROM WSNAMES - THE
000300*                CGT SUITE ONLY EVER NEEDS THESE SIX.
000400* 22/02/16 VBC - 2.00 CGTOTALS ADDED - CARRIES THE END
000500*                OF RUN INVENTORY SNAPSHOT FROM CG100
000600*                THROUGH TO CG900 (RQ-CGT-030).
000650* 09/08/26 VBC - 2.01 CG000/CG100/CG900 FILE-CONTROL
000660*                SELECTS WERE STILL ASSIGNING THE
000670*                LOGICAL NAMES AS LITERALS AND NEVER
000680*                COPYING THIS BOOK IN AT ALL - NOW ALL
000690*                THREE COPY IT AND ASSIGN OFF THESE
000695*                FIELDS (RQ-CGT-059).
000700*
000800 01  CG-FILE-DEFS.
000900     03  CG-FILE-PARAM       PIC X(32)
001000                             VALUE "CGPARAM.DAT".
001100     03  CG-FILE-TRADES      PIC X(32)
001200                             VALUE "TRADES.DAT".
001300     03  CG-FILE-RATES       PIC X(32)
001400                             VALUE "RATES.DAT".
001500     03  CG-FILE-SRT-TRADES  PIC X(32)
001600                             VALUE "CGSRTTRD.TMP".
001700     03  CG-FILE-TOTALS      PIC X(32)
001800                             VALUE "CGTOTALS.TMP".
001900     03  CG-FILE-GAINS-RPT   PIC X(32)
002000                             VALUE "GAINSRPT.PRT".
002100     03  CG-FILE-GAINS-CSV   PIC X(32)
002200                             VALUE "GAINSCSV.DAT".
002300     03  FILLER              PIC X(32).
